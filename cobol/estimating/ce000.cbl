000100*****************************************************************
000110*                                                               *
000120*               Cost Estimate       Build Estimate               *
000130*        Reads BidTabs history, quantity list and the         *
000140*        reference tables and produces the priced estwork     *
000150*        and audwork files for ce010 to report from.          *
000160*                                                               *
000170*****************************************************************
000180*
000190 identification          division.
000200*================================
000210*
000220 program-id.          ce000.
000230*
000240 author.              G D Lachicotte.
000250*
000260 installation.        Dept Of Transportation - Estimates Systems Unit.
000270*
000280 date-written.        01/06/1986.
000290*
000300 date-compiled.
000310*
000320 security.            Internal estimating use only.  Not for release
000330                       outside the Estimates Systems Unit.
000340*
000350*    Remarks.         Builds the priced estimate line and audit
000360*                      detail work files from a project's quantity
000370*                      list against the statewide BidTabs history.
000380*
000390*    Version.         See Prog-Name in working storage.
000400*
000410*    Called modules.  None.  Straight sequential batch run.
000420*
000430*    Files used.
000440*                      Bidhist.   Historical bid prices, unkeyed.
000450*                      Qtylist.   Project quantity list, drives run.
000460*                      Projattr.  Single record, expected cost/region.
000470*                      Regmap.    District to region cross reference.
000480*                      Aliases.   Project code to history code xref.
000490*                      Upsum.     Statewide unit price summary.
000500*                      Paycat.    Official pay item catalog.
000510*                      Estwork.   Priced estimate lines, out.
000520*                      Audwork.   Bid detail used per item, out.
000530*
000540*    Error messages used.
000550*                      None - this run is unattended, problems are
000560*                      noted on the printer log only.
000570*
000580* Changes:
000590* 01/06/86 gdl    Original creation.  Straight weighted average off
000600*                  the last three lettings, no category hierarchy.
000610* 14/11/87 gdl .01 Added district filter off the old REGION card deck.
000620* 22/08/89 rjh .02 Job size (contract amount) filter added per the
000630*                  Estimates Engineer's request after the Route 9
000640*                  rebid came in light.
000650* 09/04/91 gdl .03 Geometry parser added for pipe and box culvert
000660*                  items with no bid history (first cut of alt pricing).
000670* 30/01/93 rjh .04 Weighted average now uses the Weight field instead
000680*                  of a flat 1.0 - feed from the new BidTabs extract.
000690* 17/07/95 gdl .05 Confidence figure added to the estimate line for
000700*                  the Chief Engineer's quarterly review.
000710* 19/02/97 gdl .06 District/state 12-24-36 month category split
000720*                  replaces the old flat 3-letting average.
000730* 11/08/98 rjh .07 Y2K - Letting-Date widened to CCYYMMDD (was YYMMDD
000740*                  packed), region map and audit file layouts changed
000750*                  to match.  Test decks rerun clean through 2000-2035.
000760* 03/05/99 rjh     Confirmed century rollover on the 12/24/36 month
000770*                  windows - no further Y2K items outstanding.
000780* 14/09/03 gdl .08 Code alias table added for renumbered pay items.
000790* 22/03/07 gdl .09 Alternate-seek scoring rewritten to the five factor
000800*                  weighting (geometry/spec/recency/locality/volume)
000810*                  in use today, replaces the old nearest-area-only pick.
000820* 30/10/11 rjh .10 Contract-size +/-50% window added to U1 intake per
000830*                  audit finding AF-11-044 (large contracts were
000840*                  pulling in small-job outliers).
000850* 16/06/15 gdl .11 Minimum sample target made a working-storage
000860*                  constant instead of a literal buried in bb120.
000870* 08/02/18 rjh .12 Outlier trim changed from 3-std to 2-std population
000880*                  after the District 5 concrete barrier review.
000890* 25/07/21 gdl .13 Construction engineering and mobilization now priced
000900*                  as contract percent items instead of off history -
000910*                  see IDM Chapter 20 Section 3 (current practice).
000920* 12/01/26 gdl .14 Rework to the 2026 layouts - estwork/audwork now
000930*                  carry the full six-category breakdown so ce010 does
000940*                  not need to re-run any pricing logic to print it.
000950* 28/01/26 rjh .15 Statewide unit price summary pseudo-candidate added
000960*                  to alternate-seek (previously alt-seek found nothing
000970*                  for brand new pay item numbers).
000980* 09/02/26 gdl .16 Estl/Audit buffers raised to avoid the out-of-order
000990*                  write the old streamed version produced once the
001000*                  two contract-percent items were overridden.
001005* 10/08/26 rjh .17 Pulled the unused catalog area-tolerance constant -
001006*                  see the note over at ff115-Pseudo-Candidate.  The
001007*                  wider window in the IDM never had a row to apply to.
001008* 10/08/26 rjh .18 Bb050's sub-$1.00 branch was a bare MOVE between a
001009*                  4-decimal and a 2-decimal comp-3 - that truncates,
001010*                  it does not round.  Changed to COMPUTE ... ROUNDED,
001011*                  matching the $1-and-over branch two lines down.
001012*
001020*****************************************************************
001030*
001040 environment             division.
001050*================================
001060*
001070 configuration section.
001080*
001090 source-computer.        ESU-SERVER.
001100 object-computer.        ESU-SERVER.
001110 special-names.
001120     c01 is top-of-form
001130     class ce-numeric-class is "0" thru "9"
001140     class ce-alpha-class   is "A" thru "Z"
001150     upsi-0 on status is ce-test-mode-on
001160            off status is ce-test-mode-off.
001170*
001180 input-output             section.
001190 file-control.
001200     select  bidhist-file    assign to BIDHIST
001210             organization is sequential
001220             file status  is ws-bidhist-status.
001230     select  qtylist-file    assign to QTYLIST
001240             organization is sequential
001250             file status  is ws-qtylist-status.
001260     select  projattr-file   assign to PROJATTR
001270             organization is sequential
001280             file status  is ws-projattr-status.
001290     select  regmap-file     assign to REGMAP
001300             organization is sequential
001310             file status  is ws-regmap-status.
001320     select  aliases-file    assign to ALIASES
001330             organization is sequential
001340             file status  is ws-aliases-status.
001350     select  upsum-file      assign to UPSUM
001360             organization is sequential
001370             file status  is ws-upsum-status.
001380     select  paycat-file     assign to PAYCAT
001390             organization is sequential
001400             file status  is ws-paycat-status.
001410     select  estwork-file    assign to ESTWORK
001420             organization is sequential
001430             file status  is ws-estwork-status.
001440     select  audwork-file    assign to AUDWORK
001450             organization is sequential
001460             file status  is ws-audwork-status.
001470*
001480 data                      division.
001490 file section.
001500*
001510 fd  bidhist-file.
001520 copy "cewsbidh.cob".
001530*
001540 fd  qtylist-file.
001550 copy "cewsqty.cob".
001560*
001570 fd  projattr-file.
001580 copy "cewspatt.cob".
001590*
001600 fd  regmap-file.
001610 copy "cewsrmap.cob".
001620*
001630 fd  aliases-file.
001640 copy "cewsalis.cob".
001650*
001660 fd  upsum-file.
001670 copy "cewsupsm.cob".
001680*
001690 fd  paycat-file.
001700 copy "cewspcat.cob".
001710*
001720 fd  estwork-file.
001730 copy "cewsestl.cob".
001740*
001750 fd  audwork-file.
001760 copy "cewsaudl.cob".
001770*
001780 working-storage section.
001790*------------------------
001800*
001810 77  Prog-Name               pic x(20) value "CE000 (1.0.16)".
001820*
001830 copy "cewsdate.cob".
001840 copy "cewsbtbl.cob".
001850 copy "cewsrtbl.cob".
001860 copy "cewsatbl.cob".
001870 copy "cewsutbl.cob".
001880 copy "cewsptbl.cob".
001890 copy "cewscat.cob".
001900 copy "cewsalt.cob".
001910*
001920*    File status bytes, one per file, watched by zz040.
001930 01  ws-file-statuses.
001940     03  ws-bidhist-status    pic xx.
001950     03  ws-qtylist-status    pic xx.
001960     03  ws-projattr-status   pic xx.
001970     03  ws-regmap-status     pic xx.
001980     03  ws-aliases-status    pic xx.
001990     03  ws-upsum-status      pic xx.
002000     03  ws-paycat-status     pic xx.
002010     03  ws-estwork-status    pic xx.
002020     03  ws-audwork-status    pic xx.
002030     03  filler               pic x(6).
002040*
002050*    End of file and other run switches.
002060 01  ws-switches.
002070     03  ws-bid-eof           pic x       value "N".
002080     03  ws-qty-eof           pic x       value "N".
002090     03  ws-dup-found         pic x       value "N".
002100     03  ws-in-window         pic x       value "N".
002110     03  ws-rmap-eof          pic x       value "N".
002120     03  ws-alis-eof          pic x       value "N".
002130     03  ws-upsm-eof          pic x       value "N".
002140     03  ws-pcat-eof          pic x       value "N".
002150     03  filler               pic x(4).
002160*
002170*    Run constants, per Business Rules section of the estimating
002180*    manual (IDM Chapter 20).
002190 01  ws-ce-constants.
002200     03  ce-min-sample-target pic 9(5)     comp   value 50.
002210     03  ce-pct-engineering   pic s9v9999  comp-3  value 0.02.
002220     03  ce-pct-mobilize      pic s9v9999  comp-3  value 0.05.
002230     03  ce-item-engineering  pic x(9)             value "105-06845".
002240     03  ce-item-mobilize     pic x(9)             value "110-01001".
002250*    IDM Ch 20 also carries a wider +-35% area tolerance for candidates
002252*    related through the statewide catalog rather than found by a bid-
002254*    history scan - see the note at ff115-Pseudo-Candidate for why that
002256*    second figure never actually drives a comparison in this engine.
002260     03  ce-area-tol-normal   pic s9v9999  comp-3  value 0.20.
002270     03  filler               pic x(4).
002280*
002290*    Run counters, all comp per shop convention for counters.
002300 01  ws-run-counters.
002310     03  ws-bid-read-count    pic 9(7)     comp.
002320     03  ws-bid-kept-count    pic 9(7)     comp.
002330     03  ws-qty-count         pic 9(5)     comp.
002340     03  ws-estl-buf-count    pic 9(5)     comp.
002350     03  ws-audbuf-count      pic 9(6)     comp.
002360     03  filler               pic x(4).
002370*
002380*    Project level data, one record, loaded once at start.
002390 01  ws-project-data.
002400     03  ws-proj-expected-cost pic s9(11)v99 comp-3.
002410     03  ws-proj-region        pic 99.
002420     03  filler                pic x(4).
002430*
002440*    Working copy of the quantity list record currently being priced,
002450*    after alias substitution.
002460 01  ws-curr-item.
002470     03  ws-curr-item-code     pic x(9).
002480     03  ws-curr-hist-code     pic x(9).
002490     03  ws-curr-description   pic x(60).
002500     03  ws-curr-unit          pic x(4).
002510     03  ws-curr-quantity      pic s9(9)v999   comp-3.
002520     03  ws-curr-price-raw     pic s9(7)v9999  comp-3.
002530     03  ws-curr-price-est     pic s9(7)v99    comp-3.
002540     03  ws-curr-source        pic x(16).
002550     03  ws-curr-used-count    pic 9(5)        comp.
002560     03  ws-curr-alt-used      pic x.
002570     03  ws-curr-notes         pic x(120).
002580     03  filler                pic x(4).
002590*
002600*    Geometry parser work area (U3), reused for the target item and
002610*    for every alternate-seek candidate in turn.
002620 01  ws-geometry-work.
002630     03  ws-geom-input-desc    pic x(60).
002640     03  ws-geom-desc          pic x(60).
002650     03  ws-geom-found         pic x.
002660     03  ws-geom-shape         pic x(10).
002670     03  ws-geom-area          pic s9(7)v9999  comp-3.
002680     03  ws-geom-a             pic s9(5)v9999  comp-3.
002690     03  ws-geom-b             pic s9(5)v9999  comp-3.
002700     03  ws-geom-word-count    pic 99          comp.
002710     03  ws-geom-word          pic x(12)  occurs 12
002720                                indexed by ws-geom-wx.
002730     03  ws-geom-mark-ix       pic 99          comp.
002740     03  ws-geom-scan-ix       pic 99          comp.
002750     03  ws-geom-unit-ix       pic 99          comp.
002760     03  ws-geom-digits        pic x(12).
002770     03  ws-geom-letters       pic x(12).
002780     03  ws-geom-num           pic s9(5)v9999  comp-3.
002790     03  ws-geom-num-ok        pic x.
002800     03  ws-geom-unit-word     pic x(12).
002810     03  ws-geom-d-unit-word   pic x(12).
002820     03  ws-geom-dir           pic x.
002830     03  ws-geom-digit-val     pic 9.
002840     03  ws-geom-word-count-s  pic 99          comp.
002850     03  ws-geom-found-ix-1    pic 99          comp.
002860     03  ws-geom-start-ix      pic 99          comp.
002870     03  filler                pic x(6).
002880*
002890*    Numeric scratch used by the rounding rule (bb050) and by the
002900*    digit/letter splitter used throughout geometry parsing.
002910  01  ws-scratch.
002920     03  ws-round-in           pic s9(7)v9999  comp-3.
002930     03  ws-round-out          pic s9(7)v99    comp-3.
002940     03  ws-round-step         pic s9(7)v9999  comp-3.
002950     03  ws-round-thresh       pic s9(9)v9999  comp-3.
002960     03  ws-round-quot         pic s9(9)       comp-3.
002970     03  ws-ix                 pic 9(3)        comp.
002980     03  ws-jx                 pic 9(3)        comp.
002990     03  ws-len                pic 9(3)        comp.
003000     03  ws-ch                 pic x.
003010     03  filler                pic x(4).
003020*
003030*    Key matching (U5) work area.
003040 01  ws-key-work.
003050     03  ws-key-input          pic x(9).
003060     03  ws-key-output         pic x(9).
003070     03  ws-key-a              pic x(9).
003080     03  ws-key-b              pic x(9).
003090     03  ws-key-a-len          pic 99          comp.
003100     03  ws-key-b-len          pic 99          comp.
003110     03  ws-key-trim-src       pic x(9).
003120     03  ws-key-trim-len       pic 99          comp.
003130     03  ws-key-best-score     pic s9          comp.
003140     03  ws-key-this-score     pic s9          comp.
003150     03  ws-key-rel-score      pic s9          comp.
003160     03  ws-key-p              pic 99          comp.
003170     03  ws-key-match          pic x.
003180     03  ws-key-status         pic x(10).
003190     03  filler                pic x(4).
003200*
003210*    Results of a catalog/summary lookup done via U5 matching,
003220*    filled in by ee110/ee115 for whichever item code is current.
003230 01  ws-lookup-result.
003240     03  ws-lkup-found         pic x.
003250     03  ws-lkup-section       pic x(7).
003260     03  ws-lkup-description   pic x(60).
003270     03  ws-lkup-wtd-avg       pic s9(7)v99  comp-3.
003280     03  ws-lkup-contracts     pic 9(5)      comp.
003290     03  filler                pic x(4).
003300*
003310*    Dispersion statistics result (U4), one set per estimate line.
003320 01  ws-disp-result.
003330     03  ws-disp-std-dev       pic s9(7)v99    comp-3.
003340     03  ws-disp-coef-var      pic s9(5)v9999  comp-3.
003350     03  ws-disp-cv-na         pic x.
003360     03  ws-disp-confidence    pic s9v9999     comp-3.
003370     03  ws-disp-x             pic s9(3)v9     comp-3.
003380     03  ws-disp-idx           pic 99          comp.
003390     03  ws-disp-cv-canon      pic s9(5)v9999  comp-3.
003400     03  ws-disp-conf-n        pic 9(5)        comp.
003410     03  filler                pic x(4).
003420*
003430*    e**-x lookup table used by dd100 in place of an exp() function -
003440*    half-unit steps from 0.0 to 10.0, good to 4 places across the
003450*    confidence range we actually see (n up to several hundred).
003460 01  ws-expneg-table.
003470     03  filler  pic s9v9999 comp-3 value 1.0000.
003480     03  filler  pic s9v9999 comp-3 value 0.6065.
003490     03  filler  pic s9v9999 comp-3 value 0.3679.
003500     03  filler  pic s9v9999 comp-3 value 0.2231.
003510     03  filler  pic s9v9999 comp-3 value 0.1353.
003520     03  filler  pic s9v9999 comp-3 value 0.0821.
003530     03  filler  pic s9v9999 comp-3 value 0.0498.
003540     03  filler  pic s9v9999 comp-3 value 0.0302.
003550     03  filler  pic s9v9999 comp-3 value 0.0183.
003560     03  filler  pic s9v9999 comp-3 value 0.0111.
003570     03  filler  pic s9v9999 comp-3 value 0.0067.
003580     03  filler  pic s9v9999 comp-3 value 0.0041.
003590     03  filler  pic s9v9999 comp-3 value 0.0025.
003600     03  filler  pic s9v9999 comp-3 value 0.0015.
003610     03  filler  pic s9v9999 comp-3 value 0.0009.
003620     03  filler  pic s9v9999 comp-3 value 0.0006.
003630     03  filler  pic s9v9999 comp-3 value 0.0003.
003640     03  filler  pic s9v9999 comp-3 value 0.0002.
003650     03  filler  pic s9v9999 comp-3 value 0.0001.
003660     03  filler  pic s9v9999 comp-3 value 0.0001.
003670     03  filler  pic s9v9999 comp-3 value 0.0000.
003680 01  ws-expneg-tbl-r redefines ws-expneg-table.
003690     03  ws-expneg-val  pic s9v9999 comp-3 occurs 21
003700                         indexed by ws-expneg-ix.
003710*
003720*    Estimate line buffer - one row per quantity list record, kept
003730*    in memory so the contract-percent override (gg100) can revisit
003740*    the two special items without disturbing estwork write order.
003750 01  ws-estl-buffer.
003760     03  ws-estl-buf-row            occurs 2000
003770                                     indexed by ws-estl-ix.
003780         05  ebuf-item-code         pic x(9).
003790         05  ebuf-description       pic x(60).
003800         05  ebuf-unit              pic x(4).
003810         05  ebuf-quantity          pic s9(9)v999    comp-3.
003820         05  ebuf-unit-price-est    pic s9(7)v99     comp-3.
003830         05  ebuf-extended          pic s9(11)v99    comp-3.
003840         05  ebuf-data-points-used  pic 9(5)         comp.
003850         05  ebuf-confidence        pic s9v9999      comp-3.
003860         05  ebuf-std-dev           pic s9(7)v99     comp-3.
003870         05  ebuf-coef-var          pic s9(5)v9999   comp-3.
003880         05  ebuf-category          occurs 6.
003890             07  ebuf-cat-price     pic s9(7)v99     comp-3.
003900             07  ebuf-cat-count    pic 9(5)          comp.
003910             07  ebuf-cat-flag      pic x.
003920         05  ebuf-alternate-used    pic x.
003930         05  ebuf-notes             pic x(120).
003940         05  ebuf-is-special        pic x.
003950         05  filler                 pic x(4).
003960*
003970*    Audit detail buffer - one row per historical bid used, grouped
003980*    by the estimate item that pulled it in, in pricing order.
003990 01  ws-audit-buffer.
004000     03  ws-audbuf-row              occurs 20000
004010                                     indexed by ws-audbuf-ix.
004020         05  aubf-item-code         pic x(9).
004030         05  aubf-description       pic x(60).
004040         05  aubf-unit              pic x(4).
004050         05  aubf-quantity          pic s9(9)v999    comp-3.
004060         05  aubf-unit-price        pic s9(7)v99     comp-3.
004070         05  aubf-letting-date      pic 9(8)         comp.
004080         05  aubf-district          pic x(15).
004090         05  aubf-region            pic 99.
004100         05  aubf-county            pic x(15).
004110         05  aubf-bidder            pic x(25).
004120         05  aubf-weight            pic s9(5)v9999   comp-3.
004130         05  aubf-job-size          pic s9(11)v99    comp-3.
004140         05  aubf-est-item-code     pic x(9).
004150         05  aubf-category          pic x(16).
004160         05  filler                 pic x(4).
004170*
004180*    Run date, captured once at start - Accept From Date only gives
004190*    a two digit year so the sliding century window from the Y2K
004200*    fix (see change log .07) is still carried here unchanged.
004210 01  ws-today-raw.
004220     03  ws-today-yy           pic 99.
004230     03  ws-today-mm           pic 99.
004240     03  ws-today-dd           pic 99.
004250     03  ws-today-cc           pic 99.
004260     03  filler                pic x(4).
004270*
004280*    Age-in-months helper, shared by every category window test -
004290*    pass the date in, read the months back out.
004300 01  ws-age-work.
004310     03  ws-age-input-date     pic 9(8)   comp.
004320     03  ws-age-months         pic s9(5)  comp.
004330     03  ws-age-ccyy           pic 9(4).
004340     03  ws-age-mm             pic 99.
004350     03  ws-age-rem1           pic 9(4).
004360     03  ws-age-dd             pic 99.
004370     03  ws-age-t-ccyy         pic 9(4).
004380     03  ws-age-t-mm           pic 99.
004390     03  ws-age-t-rem1         pic 9(4).
004400     03  ws-age-t-dd           pic 99.
004410     03  filler                pic x(4).
004420*
004430*    Scratch rows for whichever one of the six categories bb125 is
004440*    currently building/trimming - cleared at the top of bb125.
004450 01  ws-catbld-work.
004460     03  ws-catbld-count       pic 9(5)  comp.
004470     03  ws-catbld-row         occurs 3000
004480                                indexed by ws-catbld-px.
004490         05  ws-catbld-bidix   pic 9(5)  comp.
004500         05  ws-catbld-price   pic s9(7)v99   comp-3.
004510         05  ws-catbld-weight  pic s9(5)v9999 comp-3.
004520         05  filler            pic x(4).
004530*
004540*    Text pieces used to build the Notes column - numeric-edited so
004550*    they can go straight into a String statement.
004560 01  ws-note-work.
004570     03  ws-note-num1          pic zzzz9.
004580     03  ws-note-num2          pic zzzz9.
004590     03  ws-note-pct           pic z9.9.
004600     03  ws-note-amt           pic $$,$$$,$$9.
004610     03  filler                pic x(4).
004620*
004630*    Contract-percent override work (gg100) - subtotal excludes the
004640*    two special items themselves.
004650 01  ws-override-work.
004660     03  ws-override-subtotal pic s9(13)v99 comp-3.
004670     03  ws-override-amt      pic s9(13)v99 comp-3.
004680     03  ws-override-floor    pic s9(13)v99 comp-3.
004690     03  ws-override-qty      pic s9(9)v999 comp-3.
004700     03  ws-override-price    pic s9(7)v99  comp-3.
004710     03  ws-override-ix       pic 9(5)      comp.
004720     03  ws-override-code     pic x(9).
004730     03  ws-override-pct      pic s9v99     comp-3.
004740     03  ws-override-pct-disp pic s9v99     comp-3.
004750     03  ws-override-thou     pic 9(7)      comp.
004760     03  ws-override-found    pic x.
004770     03  filler               pic x(4).
004780*
004790*    Dedup check key, used by aa027 against the bid table so far.
004800*    Alternate-seek (U6) scratch - candidate discovery, scoring and
004810*    the final blend.  WS-Alt-Candidate-Table itself comes in off
004820*    the cewsalt copybook above.
004830 01  ws-alt-work.
004840     03  ws-alt-target-area    pic s9(7)v9999  comp-3.
004850     03  ws-alt-target-shape   pic x(10).
004860     03  ws-alt-target-prefix  pic x(3).
004870     03  ws-alt-target-sect    pic x(7).
004880     03  ws-alt-target-desc    pic x(60).
004890     03  ws-alt-area-lo        pic s9(7)v9999  comp-3.
004900     03  ws-alt-area-hi        pic s9(7)v9999  comp-3.
004910     03  ws-alt-min-area       pic s9(7)v9999  comp-3.
004920     03  ws-alt-max-area       pic s9(7)v9999  comp-3.
004930     03  ws-alt-shape-score    pic s9v9999     comp-3.
004940     03  ws-alt-spec-score     pic s9v9999     comp-3.
004950     03  ws-alt-kw-cnt-a       pic 9(3)        comp.
004960     03  ws-alt-kw-cnt-b       pic 9(3)        comp.
004970     03  ws-alt-kw-ix          pic 9           comp.
004980     03  ws-alt-n12            pic 9(7)        comp.
004990     03  ws-alt-n24            pic 9(7)        comp.
005000     03  ws-alt-n36            pic 9(7)        comp.
005010     03  ws-alt-tot            pic 9(7)        comp.
005020     03  ws-alt-dist-tot       pic 9(7)        comp.
005030     03  ws-alt-sample-floor   pic 9(5)        comp.
005040     03  ws-alt-pi             pic s9v99999    comp-3  value 3.14159.
005050     03  ws-alt-best-ix        pic 9(3)        comp.
005060     03  ws-alt-best-score     pic s9v9999     comp-3.
005070     03  ws-alt-sel-count      pic 9           comp.
005080     03  ws-alt-sum-score      pic s9v9999     comp-3.
005090     03  ws-alt-sum-datapt     pic 9(7)        comp.
005100     03  ws-alt-blended-price  pic s9(7)v9999  comp-3.
005110     03  ws-alt-dot-ix         pic 99          comp.
005120     03  ws-alt-found-ix       pic 9(3)        comp.
005130     03  ws-alt-total-used     pic 9(5)        comp.
005140     03  ws-alt-cat-cnt-sum    pic 9(7)        comp  occurs 6.
005150     03  ws-alt-cat-prc-sum    pic s9(11)v9999 comp-3 occurs 6.
005160     03  ws-alt-save-hist-code pic x(9).
005170     03  ws-alt-suppress-audit pic x           value "N".
005180     03  ws-alt-sel-ix-list    pic 9(3)        comp  occurs 3.
005190     03  ws-alt-area-diff      pic s9(7)v9999  comp-3.
005200     03  ws-alt-best-datapt    pic 9(5)        comp.
005210     03  ws-alt-best-area-diff pic s9(7)v9999  comp-3.
005220     03  ws-alt-sect-a         pic x(7).
005230     03  ws-alt-sect-b         pic x(7).
005240     03  ws-alt-data-vol       pic s9v9999     comp-3.
005250     03  ws-alt-dot-src        pic x(7).
005260     03  ws-alt-dot-out        pic x(7).
005270     03  ws-alt-any-pos        pic x           value "N".
005280     03  ws-alt-union-taken    pic x           occurs 6000.
005290     03  filler                pic x(4).
005300*
005310*    Dedup check key, used by aa027 against the bid table so far.
005320 01  ws-dedup-key.
005330     03  ws-dedup-item-code    pic x(9).
005340     03  ws-dedup-letting      pic 9(8)     comp.
005350     03  ws-dedup-price        pic s9(7)v99 comp-3.
005360     03  ws-dedup-qty          pic s9(9)v999 comp-3.
005370     03  ws-dedup-bidder       pic x(25).
005380     03  filler                pic x(4).
005390*
005400 procedure division.
005410*===================
005420*
005430 aa000-Main              section.
005440*******************************
005450*
005460     perform  aa010-Open-Ce-Files.
005470     perform  aa012-Get-Run-Date.
005480     perform  aa015-Load-Project-Attr.
005490     perform  aa017-Load-Reference-Tables.
005500     perform  aa020-Load-Bid-History.
005510     perform  bb000-Price-All-Items.
005520     perform  gg100-Apply-Contract-Percent thru gg100-Exit.
005530     perform  aa090-Write-Work-Files.
005540     perform  aa099-Close-Ce-Files.
005550     goback.
005560*
005570 aa000-Exit.  exit section.
005580*
005590 aa010-Open-Ce-Files         section.
005600*************************************
005610*
005620     open     input  bidhist-file.
005630     open     input  qtylist-file.
005640     open     input  projattr-file.
005650     open     input  regmap-file.
005660     open     input  aliases-file.
005670     open     input  upsum-file.
005680     open     input  paycat-file.
005690     open     output estwork-file.
005700     open     output audwork-file.
005710*
005720 aa010-Exit.  exit section.
005730*
005740 aa012-Get-Run-Date           section.
005750**************************************
005760*
005770     accept   ws-today-raw from date.
005780     if       ws-today-yy <= 50
005790              move 20 to ws-today-cc
005800     else
005810              move 19 to ws-today-cc
005820     end-if.
005830     compute  ws-ce-today = ws-today-cc * 1000000
005840                           + ws-today-yy * 10000
005850                           + ws-today-mm * 100
005860                           + ws-today-dd.
005870*
005880 aa012-Exit.  exit section.
005890*
005900 aa015-Load-Project-Attr     section.
005910*************************************
005920*
005930*    Single record file - zero and blank is a legal answer meaning
005940*    the caller did not supply the filter value.
005950     move     zero to ws-proj-expected-cost.
005960     move     zero to ws-proj-region.
005970     read     projattr-file
005980              at end go to aa015-Exit
005990     end-read.
006000     if       ws-projattr-status = "00"
006010              move  patt-expected-cost to ws-proj-expected-cost
006020              move  patt-region        to ws-proj-region
006030     end-if.
006040*
006050 aa015-Exit.  exit section.
006060*
006070 aa017-Load-Reference-Tables section.
006080*************************************
006090*
006100*    Region map.
006110     move     zero to ws-rmap-tbl-count.
006120     move     "N"  to ws-rmap-eof.
006130     perform  aa017-Read-Rmap-Row until ws-rmap-eof = "Y".
006140*
006150*    Code alias table (optional - file may be empty).
006160     move     zero to ws-alis-tbl-count.
006170     move     "N"  to ws-alis-eof.
006180     perform  aa017-Read-Alis-Row until ws-alis-eof = "Y".
006190*
006200*    Statewide unit price summary.
006210     move     zero to ws-upsm-tbl-count.
006220     move     "N"  to ws-upsm-eof.
006230     perform  aa017-Read-Upsm-Row until ws-upsm-eof = "Y".
006240*
006250*    Official pay item catalog.
006260     move     zero to ws-pcat-tbl-count.
006270     move     "N"  to ws-pcat-eof.
006280     perform  aa017-Read-Pcat-Row until ws-pcat-eof = "Y".
006290*
006300 aa017-Exit.  exit section.
006310*
006320*    Loop bodies for the four reference table loads above - broken
006330*    out so each load is one out-of-line PERFORM UNTIL of its own
006340*    row-reader, same as the bid history read further down.
006350 aa017-Read-Rmap-Row.
006360     read     regmap-file
006370              at end move "Y" to ws-rmap-eof
006380     end-read.
006390     if       ws-rmap-eof = "N"
006400              set      ws-rmap-ix up by 1
006410              add      1 to ws-rmap-tbl-count
006420              move     rmap-district to rtbl-district (ws-rmap-ix)
006430              move     rmap-region   to rtbl-region   (ws-rmap-ix)
006440     end-if.
006450*
006460 aa017-Read-Alis-Row.
006470     read     aliases-file
006480              at end move "Y" to ws-alis-eof
006490     end-read.
006500     if       ws-alis-eof = "N"
006510              set      ws-alis-ix up by 1
006520              add      1 to ws-alis-tbl-count
006530              move     alis-project-code to atbl-project-code (ws-alis-ix)
006540              move     alis-hist-code    to atbl-hist-code    (ws-alis-ix)
006550     end-if.
006560*
006570 aa017-Read-Upsm-Row.
006580     read     upsum-file
006590              at end move "Y" to ws-upsm-eof
006600     end-read.
006610     if       ws-upsm-eof = "N"
006620              set      ws-upsm-ix up by 1
006630              add      1 to ws-upsm-tbl-count
006640              move     upsm-item-code    to utbl-item-code    (ws-upsm-ix)
006650              move     upsm-section      to utbl-section      (ws-upsm-ix)
006660              move     upsm-description  to utbl-description  (ws-upsm-ix)
006670              move     upsm-unit         to utbl-unit         (ws-upsm-ix)
006680              move     upsm-weighted-avg to utbl-weighted-avg (ws-upsm-ix)
006690              move     upsm-contracts    to utbl-contracts    (ws-upsm-ix)
006700     end-if.
006710*
006720 aa017-Read-Pcat-Row.
006730     read     paycat-file
006740              at end move "Y" to ws-pcat-eof
006750     end-read.
006760     if       ws-pcat-eof = "N"
006770              set      ws-pcat-ix up by 1
006780              add      1 to ws-pcat-tbl-count
006790              move     pcat-item-code    to ptbl-item-code    (ws-pcat-ix)
006800              move     pcat-section      to ptbl-section      (ws-pcat-ix)
006810              move     pcat-description  to ptbl-description  (ws-pcat-ix)
006820              move     pcat-unit         to ptbl-unit         (ws-pcat-ix)
006830     end-if.
006840*
006850 aa020-Load-Bid-History      section.
006860*************************************
006870*
006880*    One pass over Bidhist - normalize, region lookup, cleanse,
006890*    dedup and the contract size window are all applied per row as
006900*    it is read, so the working table only ever holds survivors.
006910*
006920     move     zero to ws-bid-tbl-count.
006930     move     "N"  to ws-bid-eof.
006940     perform  aa020-Read-Bid-Rec until ws-bid-eof = "Y".
006950*
006960 aa020-Exit.  exit section.
006970*
006980 aa020-Read-Bid-Rec.
006990     read     bidhist-file
007000              at end move "Y" to ws-bid-eof
007010              not at end perform aa021-Handle-Bid-Rec
007020     end-read.
007030*
007040 aa021-Handle-Bid-Rec        section.
007050*************************************
007060*
007070     add      1 to ws-bid-read-count.
007080     perform  aa025-Normalize-Item-Code.
007090     inspect  bid-district converting
007100              "abcdefghijklmnopqrstuvwxyz" to
007110              "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
007120     inspect  bid-county   converting
007130              "abcdefghijklmnopqrstuvwxyz" to
007140              "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
007150*
007160     perform  aa026-Lookup-Region.
007170*
007180*    Cleansing - non-positive price is worthless to pricing.
007190     if       bid-unit-price <= 0
007200              go to aa021-Exit
007210     end-if.
007220*
007230     perform  aa027-Cleanse-Duplicate-Chk.
007240     if       ws-dup-found = "Y"
007250              go to aa021-Exit
007260     end-if.
007270*
007280     perform  aa028-Contract-Size-Filter.
007290     if       ws-in-window = "N"
007300              go to aa021-Exit
007310     end-if.
007320*
007330*    Survivor - append to the working table.
007340     if       ws-bid-tbl-count >= 6000
007350              display "CE000 - bid table full, row discarded"
007360              go to aa021-Exit
007370     end-if.
007380     set      ws-bid-ix up by 1.
007390     add      1 to ws-bid-tbl-count.
007400     add      1 to ws-bid-kept-count.
007410     move     bid-item-code     to btbl-item-code    (ws-bid-ix).
007420     move     bid-description   to btbl-description  (ws-bid-ix).
007430     move     bid-unit          to btbl-unit         (ws-bid-ix).
007440     move     bid-quantity      to btbl-quantity     (ws-bid-ix).
007450     move     bid-unit-price    to btbl-unit-price   (ws-bid-ix).
007460     move     bid-letting-date  to btbl-letting-date (ws-bid-ix).
007470     move     bid-district      to btbl-district     (ws-bid-ix).
007480     move     bid-region        to btbl-region       (ws-bid-ix).
007490     move     bid-county        to btbl-county       (ws-bid-ix).
007500     move     bid-bidder        to btbl-bidder       (ws-bid-ix).
007510     if       bid-weight = zero
007520              move  1.0 to btbl-weight (ws-bid-ix)
007530     else
007540              move  bid-weight to btbl-weight (ws-bid-ix)
007550     end-if.
007560     move     bid-job-size      to btbl-job-size     (ws-bid-ix).
007570*
007580 aa021-Exit.  exit section.
007590*
007600 aa025-Normalize-Item-Code   section.
007610*************************************
007620*
007630*    Strip to digits only first - an 8 digit result is the usual
007640*    case and becomes NNN-NNNNN.  Anything else falls back to a
007650*    cleaned-up copy of the original code: long dashes (the en- and
007660*    em-dash bytes the cut-and-paste Letting extracts bring in)
007670*    convert to a plain hyphen first, then anything left that is not
007680*    a letter, digit, underscore or hyphen is dropped.
007690*
007700     move     spaces to ws-geom-digits.
007710     move     zero   to ws-len.
007720     perform  aa025-Strip-Digit varying ws-ix from 1 by 1
007730              until ws-ix > 9.
007740*
007750     if       ws-len = 8
007760              move  ws-geom-digits (1:3) to bid-item-code (1:3)
007770              move  "-"                  to bid-item-code (4:1)
007780              move  ws-geom-digits (4:5) to bid-item-code (5:5)
007790     else
007800              inspect bid-item-code converting
007810                      "abcdefghijklmnopqrstuvwxyz" to
007820                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
007830              move  spaces to ws-geom-letters
007840              move  zero   to ws-jx
007850              perform aa025-Filter-Char varying ws-ix from 1 by 1
007860                      until ws-ix > 9
007870              move  ws-geom-letters to bid-item-code
007880     end-if.
007890*
007900 aa025-Exit.  exit section.
007910*
007920 aa025-Strip-Digit.
007930     move     bid-item-code (ws-ix:1) to ws-ch.
007940     if       ws-ch is numeric
007950              add 1 to ws-len
007960              move ws-ch to ws-geom-digits (ws-len:1)
007970     end-if.
007980*
007990*    En-dash (X"96") and em-dash (X"97") convert to a plain hyphen
008000*    before the keep/drop test below runs - SPEC calls for the
008010*    convert-then-strip order, not strip-and-lose-the-separator.
008020 aa025-Filter-Char.
008030     move     bid-item-code (ws-ix:1) to ws-ch.
008040     if       ws-ch = x"96" or ws-ch = x"97"
008050              move "-" to ws-ch
008060     end-if.
008070     if       ws-ch is numeric or ws-ch is alphabetic
008080              or ws-ch = "-" or ws-ch = "_" or ws-ch = space
008090              add 1 to ws-jx
008100              move ws-ch to ws-geom-letters (ws-jx:1)
008110     end-if.
008120*
008130 aa026-Lookup-Region          section.
008140**************************************
008150*
008160     if       bid-region not = zero
008170              go to aa026-Exit
008180     end-if.
008190     set      ws-rmap-ix to 1.
008200     search   ws-rmap-tbl-row
008210              varying ws-rmap-ix
008220              at end  go to aa026-Exit
008230              when    rtbl-district (ws-rmap-ix) = bid-district
008240                      move rtbl-region (ws-rmap-ix) to bid-region
008250     end-search.
008260*
008270 aa026-Exit.  exit section.
008280*
008290 aa027-Cleanse-Duplicate-Chk  section.
008300**************************************
008310*
008320     move     "N"              to ws-dup-found.
008330     move     bid-item-code     to ws-dedup-item-code.
008340     move     bid-letting-date  to ws-dedup-letting.
008350     move     bid-unit-price    to ws-dedup-price.
008360     move     bid-quantity      to ws-dedup-qty.
008370     move     bid-bidder        to ws-dedup-bidder.
008380*
008390*    Plain linear scan of what has been kept so far - BidTabs
008400*    extracts rarely carry more than a few thousand rows and this
008410*    still runs well inside the overnight batch window.
008420     perform  aa027-Chk-One-Kept-Row varying ws-bid-ix from 1 by 1
008430              until ws-bid-ix > ws-bid-tbl-count.
008440*
008450 aa027-Exit.  exit section.
008460*
008470 aa027-Chk-One-Kept-Row.
008480     if       btbl-item-code    (ws-bid-ix) = ws-dedup-item-code
008490     and      btbl-letting-date (ws-bid-ix) = ws-dedup-letting
008500     and      btbl-unit-price   (ws-bid-ix) = ws-dedup-price
008510     and      btbl-quantity     (ws-bid-ix) = ws-dedup-qty
008520     and      btbl-bidder       (ws-bid-ix) = ws-dedup-bidder
008530              move "Y" to ws-dup-found
008540              set  ws-bid-ix to ws-bid-tbl-count
008550     end-if.
008560*
008570 aa028-Contract-Size-Filter   section.
008580**************************************
008590*
008600     move     "Y" to ws-in-window.
008610     if       ws-proj-expected-cost > zero
008620              if    bid-job-size < (ws-proj-expected-cost * 0.5)
008630              or    bid-job-size > (ws-proj-expected-cost * 1.5)
008640                    move "N" to ws-in-window
008650              end-if
008660     end-if.
008670*
008680 aa028-Exit.  exit section.
008690*
008700 aa090-Write-Work-Files       section.
008710**************************************
008720*
008730     perform  aa090-Write-One-Estl-Row varying ws-estl-ix from 1 by 1
008740              until ws-estl-ix > ws-estl-buf-count.
008750*
008760     perform  aa090-Write-One-Audl-Row varying ws-audbuf-ix from 1 by 1
008770              until ws-audbuf-ix > ws-audbuf-count.
008780*
008790 aa090-Exit.  exit section.
008800*
008810 aa090-Write-One-Estl-Row.
008820     move     ebuf-item-code        (ws-estl-ix) to estl-item-code.
008830     move     ebuf-description      (ws-estl-ix) to estl-description.
008840     move     ebuf-unit             (ws-estl-ix) to estl-unit.
008850     move     ebuf-quantity         (ws-estl-ix) to estl-quantity.
008860     move     ebuf-unit-price-est   (ws-estl-ix) to estl-unit-price-est.
008870     move     ebuf-extended         (ws-estl-ix) to estl-extended.
008880     move     ebuf-data-points-used (ws-estl-ix) to estl-data-points-used.
008890     move     ebuf-confidence       (ws-estl-ix) to estl-confidence.
008900     move     ebuf-std-dev          (ws-estl-ix) to estl-std-dev.
008910     move     ebuf-coef-var         (ws-estl-ix) to estl-coef-var.
008920     move     ebuf-category         (ws-estl-ix) to estl-category.
008930     move     ebuf-alternate-used   (ws-estl-ix) to estl-alternate-used.
008940     move     ebuf-notes            (ws-estl-ix) to estl-notes.
008950     write    estwork-file from estl-item-code.
008960*
008970*    A blank category means this row was superseded by a
008980*    CONTRACT_PERCENT override line (gg100) - drop it here
008990*    rather than carry dead detail into AUDWORK.
009000 aa090-Write-One-Audl-Row.
009010     if       aubf-category (ws-audbuf-ix) not = spaces
009020              move  aubf-item-code     (ws-audbuf-ix) to audl-item-code
009030              move  aubf-description   (ws-audbuf-ix) to audl-description
009040              move  aubf-unit          (ws-audbuf-ix) to audl-unit
009050              move  aubf-quantity      (ws-audbuf-ix) to audl-quantity
009060              move  aubf-unit-price    (ws-audbuf-ix) to audl-unit-price
009070              move  aubf-letting-date  (ws-audbuf-ix) to audl-letting-date
009080              move  aubf-district      (ws-audbuf-ix) to audl-district
009090              move  aubf-region        (ws-audbuf-ix) to audl-region
009100              move  aubf-county        (ws-audbuf-ix) to audl-county
009110              move  aubf-bidder        (ws-audbuf-ix) to audl-bidder
009120              move  aubf-weight        (ws-audbuf-ix) to audl-weight
009130              move  aubf-job-size      (ws-audbuf-ix) to audl-job-size
009140              move aubf-est-item-code (ws-audbuf-ix) to audl-est-item-code
009150              move  aubf-category      (ws-audbuf-ix) to audl-category
009160              move  "Y"                           to audl-used-for-pricing
009170              write audwork-file from audl-item-code
009180     end-if.
009190*
009200 aa099-Close-Ce-Files         section.
009210**************************************
009220*
009230     close    bidhist-file.
009240     close    qtylist-file.
009250     close    projattr-file.
009260     close    regmap-file.
009270     close    aliases-file.
009280     close    upsum-file.
009290     close    paycat-file.
009300     close    estwork-file.
009310     close    audwork-file.
009320*
009330 aa099-Exit.  exit section.
009340*
009350 bb000-Price-All-Items       section.
009360*************************************
009370*
009380     move     zero to ws-estl-buf-count.
009390     move     zero to ws-audbuf-count.
009400     move     zero to ws-qty-count.
009410     move     "N"  to ws-qty-eof.
009420     perform  bb005-Read-Qty-Rec until ws-qty-eof = "Y".
009430*
009440 bb000-Exit.  exit section.
009450*
009460 bb005-Read-Qty-Rec.
009470     read     qtylist-file
009480              at end     move "Y" to ws-qty-eof
009490              not at end perform bb010-Process-Qty-Rec
009500     end-read.
009510*
009520 bb010-Process-Qty-Rec        section.
009530**************************************
009540*
009550     add      1 to ws-qty-count.
009560     move     qty-item-code     to ws-curr-item-code.
009570     move     qty-item-code     to ws-curr-hist-code.
009580     move     qty-description   to ws-curr-description.
009590     move     qty-unit           to ws-curr-unit.
009600     move     qty-quantity       to ws-curr-quantity.
009610     move     spaces             to ws-curr-notes.
009620     move     "N"                to ws-curr-alt-used.
009630     move     zero               to ws-curr-used-count.
009640     move     zero               to ws-curr-price-raw.
009650     move     zero               to ws-curr-price-est.
009660*
009670     perform  bb015-Apply-Alias.
009680*
009690*    U2 - category pricing engine.
009700     perform  bb100-Price-Item-By-Category thru bb100-Exit.
009710*
009720     if       ws-curr-used-count = zero
009730              move "NO DATA IN ANY CATEGORY; REVIEW." to ws-curr-notes
009740     else
009750       if     ws-curr-used-count < ce-min-sample-target
009760              move  ws-curr-used-count    to ws-note-num1
009770              move  ce-min-sample-target  to ws-note-num2
009780              string "Only " ws-note-num1 delimited by size
009790                     " data points found (target " delimited by size
009800                     ws-note-num2 delimited by size
009810                     ")."                 delimited by size
009820                     into ws-curr-notes
009830       end-if
009840     end-if.
009850*
009860     move     ws-curr-price-raw to ws-round-in.
009870     perform  bb050-Round-Unit-Price.
009880     move     ws-round-out to ws-curr-price-est.
009890*
009900*    U3 - geometry, parsed whether or not it ends up being needed so
009910*    the Notes text can mention the shape found even on a priced item.
009920     move     ws-curr-description to ws-geom-input-desc.
009930     perform  cc100-Parse-Geometry.
009940*
009950*    U6 - alternate seek, only when U2 found nothing to go on.
009960     if       ws-curr-used-count = zero
009970     and      ws-geom-found = "Y"
009980     and      ws-geom-area > zero
009990              perform  ff100-Alternate-Seek
010000     end-if.
010010*
010020     perform  bb160-Assemble-Estl-Row.
010030*
010040 bb010-Exit.  exit section.
010050*
010060 bb015-Apply-Alias            section.
010070**************************************
010080*
010090     set      ws-alis-ix to 1.
010100     search   ws-alis-tbl-row
010110              varying ws-alis-ix
010120              at end  go to bb015-Exit
010130              when    atbl-project-code (ws-alis-ix) = ws-curr-item-code
010140                     move atbl-hist-code (ws-alis-ix) to ws-curr-hist-code
010150     end-search.
010160*
010170 bb015-Exit.  exit section.
010180*
010190 bb050-Round-Unit-Price        section.
010200***************************************
010210*
010220*    Price <= 0, or missing, rounds to nothing.
010230     if       ws-round-in <= zero
010240              move zero to ws-round-out
010250              go to bb050-Exit
010260     end-if.
010270*
010280*    Under a dollar - plain half-up to the cent, no step logic.
010290     if       ws-round-in < 1.00
010300              compute ws-round-out rounded = ws-round-in
010310              go to bb050-Exit
010320     end-if.
010330*
010340*    A dollar or more - work out step = 10**(m-1) where m is the
010350*    number of integer digits less one, without a log10() function -
010360*    just walk the power-of-ten ladder until price no longer clears
010370*    the next threshold up.
010380     move     0.1 to ws-round-step.
010390     move     1   to ws-round-thresh.
010400     perform  bb050-Bump-Step-Ladder
010410              until ws-round-in < (ws-round-thresh * 10).
010420*
010430     compute  ws-round-quot rounded = ws-round-in / ws-round-step.
010440     compute  ws-round-out  rounded = ws-round-quot * ws-round-step.
010450*
010460 bb050-Exit.  exit section.
010470*
010480 bb050-Bump-Step-Ladder.
010490     multiply 10 by ws-round-step.
010500     multiply 10 by ws-round-thresh.
010510*
010520 bb100-Price-Item-By-Category  section.
010530****************************************
010540*
010550*    Step 1 - pool every history row for this item's (aliased) code.
010560     move     zero to ws-pool-count.
010570     perform  bb100-Pool-One-Row varying ws-bid-ix from 1 by 1
010580              until ws-bid-ix > ws-bid-tbl-count.
010590*
010600*    Reset the per-item accumulators and taken/used-category markers.
010610     move     zero   to ws-wtd-sum-pw.
010620     move     zero   to ws-wtd-sum-w.
010630     move     zero   to ws-used-count.
010640     perform  bb100-Clear-Taken-Flag varying ws-bid-ix from 1 by 1
010650              until ws-bid-ix > ws-bid-tbl-count.
010660     perform  bb100-Clear-Cat-Slot varying ws-cat-ix from 1 by 1
010670              until ws-cat-ix > 6.
010680*
010690     perform  bb110-Apply-Quantity-Window.
010700     perform  bb120-Category-Loop.
010710     perform  bb140-Finalize-Price.
010720*
010730 bb100-Exit.  exit section.
010740*
010750 bb100-Pool-One-Row.
010760     if       btbl-item-code (ws-bid-ix) = ws-curr-hist-code
010770              if   ws-pool-count < 3000
010780                   set  ws-pool-ptr up by 1
010790                   add  1 to ws-pool-count
010800                   move ws-bid-ix              to ws-pool-ix (ws-pool-ptr)
010810           move btbl-unit-price (ws-bid-ix) to ws-pool-price (ws-pool-ptr)
010820               move btbl-weight (ws-bid-ix) to ws-pool-weight(ws-pool-ptr)
010830              end-if
010840     end-if.
010850*
010860 bb100-Clear-Taken-Flag.
010870     move     "N" to ws-bid-taken (ws-bid-ix).
010880*
010890 bb100-Clear-Cat-Slot.
010900     move     zero    to ws-cat-price (ws-cat-ix).
010910     move     zero    to ws-cat-count (ws-cat-ix).
010920     move     "N"     to ws-cat-has-data (ws-cat-ix).
010930*
010940 bb110-Apply-Quantity-Window    section.
010950*****************************************
010960*
010970     if       ws-curr-quantity > zero
010980              move zero to ws-pool-ptr
010990              perform bb110-Window-One-Row varying ws-pool-ptr from 1 by 1
011000                      until ws-pool-ptr > ws-pool-count
011010              perform bb111-Compact-Pool
011020     end-if.
011030*
011040 bb110-Exit.  exit section.
011050*
011060 bb110-Window-One-Row.
011070     move     ws-pool-ix (ws-pool-ptr) to ws-bid-ix.
011080     if       btbl-quantity (ws-bid-ix) >= (ws-curr-quantity * 0.5)
011090     and      btbl-quantity (ws-bid-ix) <= (ws-curr-quantity * 1.5)
011100              continue
011110     else
011120              move zero to ws-pool-ix (ws-pool-ptr)
011130     end-if.
011140*
011150 bb111-Compact-Pool             section.
011160*****************************************
011170*
011180*    A zeroed WS-Pool-Ix entry means "dropped by the quantity
011190*    window" - squeeze those out so bb120 only sees survivors.
011200     move     zero to ws-jx.
011210     perform  bb111-Compact-One-Slot varying ws-ix from 1 by 1
011220              until ws-ix > ws-pool-count.
011230     move     ws-jx to ws-pool-count.
011240*
011250 bb111-Exit.  exit section.
011260*
011270 bb111-Compact-One-Slot.
011280     if       ws-pool-ix (ws-ix) not = zero
011290              add  1 to ws-jx
011300              if   ws-jx not = ws-ix
011310                   move ws-pool-ix     (ws-ix) to ws-pool-ix     (ws-jx)
011320                   move ws-pool-price  (ws-ix) to ws-pool-price  (ws-jx)
011330                   move ws-pool-weight (ws-ix) to ws-pool-weight (ws-jx)
011340              end-if
011350     end-if.
011360*
011370 bb120-Category-Loop            section.
011380*****************************************
011390*
011400     perform  bb125-Process-One-Category varying ws-cat-ix from 1 by 1
011410             until ws-cat-ix > 6 or ws-used-count >= ce-min-sample-target.
011420*
011430 bb120-Exit.  exit section.
011440*
011450 bb125-Process-One-Category     section.
011460*****************************************
011470*
011480*    Build the raw rows for this category - scope first (district
011490*    categories need a matching, known project region), then the
011500*    12/24/36 month age window.  Unknown letting dates score age
011510*    zero so they only ever land in a 12 month bucket.
011520*
011530     move     zero to ws-catbld-count.
011540     perform  bb125-Scope-One-Row varying ws-pool-ptr from 1 by 1
011550              until ws-pool-ptr > ws-pool-count.
011560*
011570     if       ws-catbld-count = zero
011580              go to bb125-Exit
011590     end-if.
011600*
011610     perform  bb127-Trim-Outliers.
011620     perform  bb128-Price-And-Accumulate-Category.
011630*
011640 bb125-Exit.  exit section.
011650*
011660 bb125-Scope-One-Row.
011670     move     ws-pool-ix (ws-pool-ptr) to ws-bid-ix.
011680*
011690     move     "Y" to ws-in-window.
011700     if       ws-cat-ix <= 3
011710              if   ws-proj-region = zero
011720              or   btbl-region (ws-bid-ix) not = ws-proj-region
011730                   move "N" to ws-in-window
011740              end-if
011750     end-if.
011760*
011770     if       ws-in-window = "Y"
011780              move btbl-letting-date (ws-bid-ix) to ws-age-input-date
011790              perform bb126-Compute-Age-Months
011800              evaluate ws-cat-ix
011810                when 1 when 4
011820                  if  ws-age-months > 12  move "N" to ws-in-window  end-if
011830                when 2 when 5
011840                  if  ws-age-months <= 12 or ws-age-months > 24
011850                      move "N" to ws-in-window
011860                  end-if
011870                when 3 when 6
011880                  if  ws-age-months <= 24 or ws-age-months > 36
011890                      move "N" to ws-in-window
011900                  end-if
011910              end-evaluate
011920     end-if.
011930*
011940     if       ws-in-window = "Y"
011950     and      ws-catbld-count < 3000
011960              set  ws-catbld-px up by 1
011970              add  1 to ws-catbld-count
011980              move ws-bid-ix             to ws-catbld-bidix (ws-catbld-px)
011990        move ws-pool-price (ws-pool-ptr) to ws-catbld-price (ws-catbld-px)
012000      move ws-pool-weight (ws-pool-ptr) to ws-catbld-weight (ws-catbld-px)
012010     end-if.
012020*
012030 bb126-Compute-Age-Months       section.
012040*****************************************
012050*
012060     if       ws-age-input-date = zero
012070              move zero to ws-age-months
012080              go to bb126-Exit
012090     end-if.
012100     divide   ws-age-input-date by 10000 giving ws-age-ccyy
012105              remainder ws-age-rem1.
012110     divide   ws-age-rem1     by 100 giving ws-age-mm remainder ws-age-dd.
012120     divide   ws-ce-today by 10000 giving ws-age-t-ccyy
012125              remainder ws-age-t-rem1.
012130     divide ws-age-t-rem1 by 100 giving ws-age-t-mm remainder ws-age-t-dd.
012140     compute  ws-age-months = (ws-age-t-ccyy - ws-age-ccyy) * 12
012150                             + (ws-age-t-mm - ws-age-mm).
012160*
012170 bb126-Exit.  exit section.
012180*
012190 bb127-Trim-Outliers            section.
012200*****************************************
012210*
012220     move     zero to ws-stat-n.
012230     move     zero to ws-stat-sum.
012240     move     zero to ws-stat-sum-sq.
012250     move     "N"  to ws-stat-cv-na.
012260*
012270     if       ws-catbld-count < 3
012280              go to bb127-Exit
012290     end-if.
012300*
012310     perform  bb127-Sum-One-Row varying ws-catbld-px from 1 by 1
012320              until ws-catbld-px > ws-catbld-count.
012330     compute  ws-stat-mean = ws-stat-sum / ws-stat-n.
012340     compute  ws-stat-std-dev =
012350              ((ws-stat-sum-sq / ws-stat-n)
012360               - (ws-stat-mean * ws-stat-mean)).
012370     if       ws-stat-std-dev > zero
012380              compute ws-stat-std-dev rounded = ws-stat-std-dev ** 0.5
012390     else
012400              move zero to ws-stat-std-dev
012410     end-if.
012420*
012430     if       ws-stat-std-dev > zero
012440              move zero to ws-jx
012450              perform bb127-Keep-If-Inlier varying ws-ix from 1 by 1
012460                      until ws-ix > ws-catbld-count
012470              move zero to ws-catbld-count
012480              move ws-jx to ws-catbld-count
012490     end-if.
012500*
012510 bb127-Exit.  exit section.
012520*
012530 bb127-Sum-One-Row.
012540     add      1 to ws-stat-n.
012550     add      ws-catbld-price (ws-catbld-px) to ws-stat-sum.
012560     compute  ws-stat-sum-sq = ws-stat-sum-sq
012570      + (ws-catbld-price (ws-catbld-px) * ws-catbld-price (ws-catbld-px)).
012580*
012590 bb127-Keep-If-Inlier.
012600     if       ws-catbld-price (ws-ix) >=
012610                   (ws-stat-mean - (2 * ws-stat-std-dev))
012620     and      ws-catbld-price (ws-ix) <=
012630                   (ws-stat-mean + (2 * ws-stat-std-dev))
012640              add  1 to ws-jx
012650              if   ws-jx not = ws-ix
012660                   move ws-catbld-bidix (ws-ix) to ws-catbld-bidix (ws-jx)
012670                   move ws-catbld-price (ws-ix) to ws-catbld-price (ws-jx)
012680                 move ws-catbld-weight (ws-ix) to ws-catbld-weight (ws-jx)
012690              end-if
012700     end-if.
012710*
012720 bb128-Price-And-Accumulate-Category section.
012730**********************************************
012740*
012750     move     zero to ws-wtd-sum-pw.
012760     move     zero to ws-wtd-sum-w.
012770     perform  bb128-Weight-One-Row varying ws-catbld-px from 1 by 1
012780              until ws-catbld-px > ws-catbld-count.
012790     if       ws-catbld-count > 0 and ws-wtd-sum-w > zero
012800   compute ws-cat-price (ws-cat-ix) rounded = ws-wtd-sum-pw / ws-wtd-sum-w
012810              move    ws-catbld-count to ws-cat-count (ws-cat-ix)
012820              move    "Y"             to ws-cat-has-data (ws-cat-ix)
012830     end-if.
012840*
012850*    Accumulate whatever in this category was not already pulled in
012860*    by an earlier (higher precedence) category.
012870     perform  bb128-Accumulate-One-Row varying ws-catbld-px from 1 by 1
012880              until ws-catbld-px > ws-catbld-count.
012890*
012900 bb128-Exit.  exit section.
012910*
012920 bb128-Weight-One-Row.
012930     compute  ws-wtd-sum-pw rounded = ws-wtd-sum-pw
012940     + (ws-catbld-price (ws-catbld-px) * ws-catbld-weight (ws-catbld-px)).
012950     add      ws-catbld-weight (ws-catbld-px) to ws-wtd-sum-w.
012960*
012970 bb128-Accumulate-One-Row.
012980     move     ws-catbld-bidix (ws-catbld-px) to ws-bid-ix.
012990     if       ws-bid-taken (ws-bid-ix) = "N"
013000              move "Y" to ws-bid-taken (ws-bid-ix)
013010              add  1   to ws-used-count
013020              if   ws-alt-suppress-audit = "N"
013030              and  ws-audbuf-count < 20000
013040                   add  1 to ws-audbuf-count
013050                   set  ws-audbuf-ix to ws-audbuf-count
013060          move btbl-item-code (ws-bid-ix) to aubf-item-code (ws-audbuf-ix)
013070      move btbl-description (ws-bid-ix) to aubf-description (ws-audbuf-ix)
013080                   move btbl-unit  (ws-bid-ix) to aubf-unit (ws-audbuf-ix)
013090            move btbl-quantity (ws-bid-ix) to aubf-quantity (ws-audbuf-ix)
013100        move btbl-unit-price (ws-bid-ix) to aubf-unit-price (ws-audbuf-ix)
013110    move btbl-letting-date (ws-bid-ix) to aubf-letting-date (ws-audbuf-ix)
013120            move btbl-district (ws-bid-ix) to aubf-district (ws-audbuf-ix)
013130                move btbl-region (ws-bid-ix) to aubf-region (ws-audbuf-ix)
013140                move btbl-county (ws-bid-ix) to aubf-county (ws-audbuf-ix)
013150                move btbl-bidder (ws-bid-ix) to aubf-bidder (ws-audbuf-ix)
013160                move btbl-weight (ws-bid-ix) to aubf-weight (ws-audbuf-ix)
013170            move btbl-job-size (ws-bid-ix) to aubf-job-size (ws-audbuf-ix)
013180               move ws-curr-item-code to aubf-est-item-code (ws-audbuf-ix)
013190              move ws-cat-name (ws-cat-ix) to aubf-category (ws-audbuf-ix)
013200              end-if
013210     end-if.
013220*
013230 bb140-Finalize-Price           section.
013240*****************************************
013250*
013260     move     ws-used-count      to ws-curr-used-count.
013270*
013280     if       ws-used-count = zero
013290              move zero to ws-curr-price-raw
013300     else
013310*             Final price - weighted average over everything pulled
013320*             in across however many categories it took.
013330              move    zero to ws-wtd-sum-pw
013340              move    zero to ws-wtd-sum-w
013350              perform bb140-Weight-One-Bid varying ws-bid-ix from 1 by 1
013360                      until ws-bid-ix > ws-bid-tbl-count
013370              if      ws-wtd-sum-w > zero
013380          compute ws-curr-price-raw rounded = ws-wtd-sum-pw / ws-wtd-sum-w
013390              else
013400                      move zero to ws-curr-price-raw
013410              end-if
013420     end-if.
013430*
013440 bb140-Exit.  exit section.
013450*
013460 bb140-Weight-One-Bid.
013470     if       ws-bid-taken (ws-bid-ix) = "Y"
013480              compute ws-wtd-sum-pw rounded = ws-wtd-sum-pw
013490                 + (btbl-unit-price (ws-bid-ix) * btbl-weight (ws-bid-ix))
013500              add     btbl-weight (ws-bid-ix) to ws-wtd-sum-w
013510     end-if.
013520*
013530 bb160-Assemble-Estl-Row        section.
013540******************************************
013550*
013560     perform  dd100-Compute-Dispersion.
013570*
013580     if       ws-estl-buf-count >= 2000
013590          move "ESTIMATE LINE TABLE FULL - LINE DROPPED." to ws-curr-notes
013600              go to bb160-Exit
013610     end-if.
013620     add      1 to ws-estl-buf-count.
013630     set      ws-estl-ix to ws-estl-buf-count.
013640*
013650     move     ws-curr-item-code    to ebuf-item-code    (ws-estl-ix).
013660     move     ws-curr-description  to ebuf-description  (ws-estl-ix).
013670     move     ws-curr-unit          to ebuf-unit          (ws-estl-ix).
013680     move     ws-curr-quantity      to ebuf-quantity      (ws-estl-ix).
013690     move     ws-curr-price-est     to ebuf-unit-price-est(ws-estl-ix).
013700     compute  ebuf-extended (ws-estl-ix) rounded =
013710              ws-curr-quantity * ws-curr-price-est.
013720     move     ws-curr-used-count    to ebuf-data-points-used(ws-estl-ix).
013730     move     ws-disp-confidence    to ebuf-confidence    (ws-estl-ix).
013740     move     ws-disp-std-dev       to ebuf-std-dev        (ws-estl-ix).
013750     move     ws-disp-coef-var      to ebuf-coef-var       (ws-estl-ix).
013760     perform  bb160-Copy-One-Cat-Slot varying ws-cat-ix from 1 by 1
013770              until ws-cat-ix > 6.
013780     move     ws-curr-alt-used      to ebuf-alternate-used(ws-estl-ix).
013790     move     ws-curr-notes         to ebuf-notes          (ws-estl-ix).
013800     move     "N"                   to ebuf-is-special     (ws-estl-ix).
013810     if       ws-curr-item-code = ce-item-engineering
013820     or       ws-curr-item-code = ce-item-mobilize
013830              move "Y" to ebuf-is-special (ws-estl-ix)
013840     end-if.
013850*
013860 bb160-Exit.  exit section.
013870*
013880 bb160-Copy-One-Cat-Slot.
013890     move     ws-cat-price    (ws-cat-ix)
013891              to ebuf-cat-price (ws-estl-ix, ws-cat-ix).
013900     move     ws-cat-count    (ws-cat-ix)
013901              to ebuf-cat-count (ws-estl-ix, ws-cat-ix).
013905     move     ws-cat-has-data (ws-cat-ix)
013906              to ebuf-cat-flag (ws-estl-ix, ws-cat-ix).
013920*
013930*=========================================================================
013940*    U3 - GEOMETRY PARSER.  Extracts a shape and an area in square feet
013950*    from a pay-item description, trying rectangle, then circle, then
013960*    a plain minimum-area callout, in that order.  First match wins.
013970*=========================================================================
013980 cc100-Parse-Geometry            section.
013990******************************************
014000*
014010     move     spaces to ws-geom-shape.
014020     move     zero   to ws-geom-area.
014030     move     "N"    to ws-geom-found.
014040     move     ws-geom-input-desc to ws-geom-desc.
014050     inspect  ws-geom-desc converting
014060              "abcdefghijklmnopqrstuvwxyz" to
014070              "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
014080*
014090     move     zero to ws-geom-word-count.
014100     perform  cc100-Clear-One-Word varying ws-geom-wx from 1 by 1
014110              until ws-geom-wx > 12.
014120     move     zero to ws-geom-word-count-s.
014130     unstring ws-geom-desc delimited by all space
014140              into ws-geom-word (1)  ws-geom-word (2)  ws-geom-word (3)
014150                   ws-geom-word (4)  ws-geom-word (5)  ws-geom-word (6)
014160                   ws-geom-word (7)  ws-geom-word (8)  ws-geom-word (9)
014170                   ws-geom-word (10) ws-geom-word (11) ws-geom-word (12)
014180              tallying in ws-geom-word-count-s.
014190     move     ws-geom-word-count-s to ws-geom-word-count.
014200*
014210     perform  cc110-Try-Rectangle.
014220     if       ws-geom-found = "N"
014230              perform cc120-Try-Circle
014240     end-if.
014250     if       ws-geom-found = "N"
014260              perform cc130-Try-Min-Area
014270     end-if.
014280*
014290 cc100-Exit.  exit section.
014300*
014310 cc100-Clear-One-Word.
014320     move     spaces to ws-geom-word (ws-geom-wx).
014330*
014340*    Rectangle - "<a> [unit] X <b> [unit]".  A standalone X, lower
014350*    case x or a multiplication sign between two sides, unit missing
014360*    on either side defaults to feet.
014370 cc110-Try-Rectangle             section.
014380******************************************
014390*
014400     move     zero to ws-geom-mark-ix.
014410     perform  cc110-Check-One-Word varying ws-ix from 2 by 1
014420              until ws-ix > ws-geom-word-count.
014430     if       ws-geom-mark-ix = zero
014440     or       ws-geom-mark-ix >= ws-geom-word-count
014450              go to cc110-Exit
014460     end-if.
014470*
014480     move     "L" to ws-geom-dir.
014490     perform  cc149-Extract-Num-At.
014500     if       ws-geom-num-ok not = "Y"
014510              go to cc110-Exit
014520     end-if.
014530     move     ws-geom-num to ws-geom-a.
014540*
014550     move     "R" to ws-geom-dir.
014560     perform  cc149-Extract-Num-At.
014570     if       ws-geom-num-ok not = "Y"
014580              go to cc110-Exit
014590     end-if.
014600     move     ws-geom-num to ws-geom-b.
014610*
014620     compute  ws-geom-area rounded = ws-geom-a * ws-geom-b.
014630     move     "RECTANGLE" to ws-geom-shape.
014640     move     "Y"         to ws-geom-found.
014650*
014660 cc110-Exit.  exit section.
014670*
014680 cc110-Check-One-Word.
014690     if       (ws-geom-word (ws-ix) = "X" or ws-geom-word (ws-ix) = "x")
014700     and      ws-geom-mark-ix = zero
014710              move ws-ix to ws-geom-mark-ix
014720     end-if.
014730*
014740*    Circle - a diameter callout (DIA/DIAM/DIAMETER), a number and a
014750*    required unit word.  Area = pi * (d/2) ** 2.
014760 cc120-Try-Circle                section.
014770******************************************
014780*
014790     move     zero to ws-geom-mark-ix.
014800     perform  cc120-Check-One-Word varying ws-ix from 1 by 1
014810              until ws-ix > ws-geom-word-count.
014820     if       ws-geom-mark-ix = zero
014830     or       ws-geom-mark-ix >= ws-geom-word-count
014840              go to cc120-Exit
014850     end-if.
014860*
014870     move     "R" to ws-geom-dir.
014880     perform  cc149-Extract-Num-At.
014890     if       ws-geom-num-ok not = "Y"
014900     or       ws-geom-unit-word = spaces
014910*             unit is required for a circle callout - no default.
014920              go to cc120-Exit
014930     end-if.
014940*
014950     compute  ws-geom-a rounded = ws-geom-num / 2.
014960     compute  ws-geom-area rounded = ws-alt-pi * ws-geom-a * ws-geom-a.
014970     move     "CIRCLE" to ws-geom-shape.
014980     move     "Y"      to ws-geom-found.
014990*
015000 cc120-Exit.  exit section.
015010*
015020 cc120-Check-One-Word.
015030     if       (ws-geom-word (ws-ix) = "DIA"      or
015040               ws-geom-word (ws-ix) = "DIAM"     or
015050               ws-geom-word (ws-ix) = "DIAMETER")
015060     and      ws-geom-mark-ix = zero
015070              move ws-ix to ws-geom-mark-ix
015080     end-if.
015090*
015100*    Minimum area callout - "MIN AREA <n> SFT|SF|SQ FT|FT2".  The
015110*    number is already an area, not a side, so no squaring needed.
015120 cc130-Try-Min-Area              section.
015130******************************************
015140*
015150     move     zero to ws-geom-mark-ix.
015160     perform  cc130-Check-One-Word varying ws-ix from 1 by 1
015170           until ws-ix > ws-geom-word-count or ws-ix = ws-geom-word-count.
015180     if       ws-geom-mark-ix = zero
015190     or       ws-geom-mark-ix >= ws-geom-word-count
015200              go to cc130-Exit
015210     end-if.
015220*
015230     move     "R" to ws-geom-dir.
015240     perform  cc149-Extract-Num-At.
015250     if       ws-geom-num-ok not = "Y"
015260              go to cc130-Exit
015270     end-if.
015280*
015290     move     ws-geom-num to ws-geom-area.
015300     move     "MIN_AREA"  to ws-geom-shape.
015310     move     "Y"         to ws-geom-found.
015320*
015330 cc130-Exit.  exit section.
015340*
015350 cc130-Check-One-Word.
015360     if       ws-geom-word (ws-ix) = "MIN"
015370     and      ws-geom-word (ws-ix + 1) = "AREA"
015380     and      ws-geom-mark-ix = zero
015390              add 1 to ws-ix giving ws-geom-mark-ix
015400     end-if.
015410*
015420*    Shared number-with-unit extractor.  WS-GEOM-MARK-IX is the token
015430*    the search is anchored on (the X, the DIA.. word, or the word
015440*    AREA);  WS-GEOM-DIR tells which side of it to hunt on - "L"
015450*    scans backward for the nearest digit-led token, "R" scans
015460*    forward.  A unit glued onto the number's own token wins; failing
015470*    that, the very next token toward the anchor is tried as a unit
015480*    word; failing that the side is feet by default (rectangle/min
015490*    area) or left blank (circle, which then rejects the match).
015500 cc149-Extract-Num-At             section.
015510******************************************
015520*
015530     move     zero   to ws-geom-num.
015540     move     "N"    to ws-geom-num-ok.
015550     move     spaces to ws-geom-unit-word.
015560     move     zero   to ws-geom-found-ix-1.
015570*
015580     if       ws-geom-dir = "L"
015590              subtract 1 from ws-geom-mark-ix giving ws-geom-start-ix
015600     perform cc149-Scan-One-Word varying ws-ix from ws-geom-start-ix by -1
015610                      until ws-ix < 1 or ws-geom-found-ix-1 not = zero
015620     else
015630              add      1 to ws-geom-mark-ix giving ws-geom-start-ix
015640      perform cc149-Scan-One-Word varying ws-ix from ws-geom-start-ix by 1
015650         until ws-ix > ws-geom-word-count or ws-geom-found-ix-1 not = zero
015660     end-if.
015670     if       ws-geom-found-ix-1 = zero
015680              go to cc149-Exit
015690     end-if.
015700*
015710     move     ws-geom-found-ix-1 to ws-geom-scan-ix.
015720     perform  cc148-Split-Token.
015730     if       ws-geom-letters not = spaces
015740              move ws-geom-letters to ws-geom-unit-word
015750     else
015760*             no unit glued to the number - try the neighbour token
015770*             that sits between the number and the anchor.
015780              if    ws-geom-dir = "L"
015790              and   (ws-geom-found-ix-1 + 1) < ws-geom-mark-ix
015800           move ws-geom-word (ws-geom-found-ix-1 + 1) to ws-geom-unit-word
015810              end-if
015820              if    ws-geom-dir = "R"
015830              and   (ws-geom-found-ix-1 + 1) <= ws-geom-word-count
015840              and   (ws-geom-found-ix-1 + 1) not = ws-geom-mark-ix
015850           move ws-geom-word (ws-geom-found-ix-1 + 1) to ws-geom-unit-word
015860              end-if
015870     end-if.
015880*
015890     perform  cc149a-Digits-To-Num.
015900     move     "Y" to ws-geom-num-ok.
015910*
015920     if       ws-geom-unit-word (1:2) = "IN"
015930              divide ws-geom-num by 12 giving ws-geom-num
015940     end-if.
015950*    a bare double-quote mark also means inches.
015960     if       ws-geom-unit-word (1:1) = '"'
015970              divide ws-geom-num by 12 giving ws-geom-num
015980     end-if.
015990*
016000 cc149-Exit.  exit section.
016010*
016020 cc149-Scan-One-Word.
016030     if       ws-geom-word (ws-ix) (1:1) is numeric
016040              move ws-ix to ws-geom-found-ix-1
016050     end-if.
016060*
016070*    Converts the digit run split off by cc148 into a plain integer
016080*    feet/inches value - no NUMVAL function, just the classic
016090*    shift-and-add a digit at a time.
016100 cc149a-Digits-To-Num            section.
016110******************************************
016120*
016130     move     zero to ws-geom-num.
016140     perform  cc149a-Fold-One-Digit
016145              varying ws-ix from 1 by 1 until ws-ix > 12.
016150*
016160 cc149a-Exit.  exit section.
016170*
016180 cc149a-Fold-One-Digit.
016190     move     ws-geom-digits (ws-ix:1) to ws-ch.
016200     if       ws-ch is numeric
016210              move ws-ch to ws-geom-digit-val
016220              compute ws-geom-num = (ws-geom-num * 10) + ws-geom-digit-val
016230     end-if.
016240*
016250*    Splits WS-GEOM-WORD(WS-GEOM-SCAN-IX) into a leading digit run
016260*    (WS-GEOM-DIGITS) and a trailing letter run (WS-GEOM-LETTERS) -
016270*    used both here and by aa025's item code cleanup.
016280 cc148-Split-Token               section.
016290******************************************
016300*
016310     move     spaces to ws-geom-digits.
016320     move     spaces to ws-geom-letters.
016330     move     zero   to ws-len.
016340     move     zero   to ws-jx.
016350  perform cc148-Split-One-Char varying ws-ix from 1 by 1 until ws-ix > 12.
016360*
016370 cc148-Exit.  exit section.
016380*
016390 cc148-Split-One-Char.
016400     move     ws-geom-word (ws-geom-scan-ix) (ws-ix:1) to ws-ch.
016410     if       ws-ch is numeric
016420              add 1 to ws-len
016430              move ws-ch to ws-geom-digits (ws-len:1)
016440     else
016450              if ws-ch is alphabetic
016460                 add 1 to ws-jx
016470                 move ws-ch to ws-geom-letters (ws-jx:1)
016480              end-if
016490     end-if.
016500*
016510*=========================================================================
016520*    U4 - DISPERSION STATISTICS.  Mean / population std dev / coef of
016530*    variation over the audit detail actually used, falling back to
016540*    the six category prices when an item carries no detail (the
016550*    alternate-seek path, mainly).  Confidence comes off the e**-x
016560*    lookup table built into working storage - see the change log.
016570*=========================================================================
016580 dd100-Compute-Dispersion        section.
016590******************************************
016600*
016610     move     zero to ws-stat-n.
016620     move     zero to ws-stat-sum.
016630     move     zero to ws-stat-sum-sq.
016640     perform  dd100-Sum-One-Audl-Row varying ws-audbuf-ix from 1 by 1
016650              until ws-audbuf-ix > ws-audbuf-count.
016660*
016670     if       ws-stat-n = zero
016680*             no detail rows on file for this item - fall back to
016690*             whichever of the six category prices has data.
016700             perform dd100-Sum-One-Cat-Price varying ws-cat-ix from 1 by 1
016710                      until ws-cat-ix > 6
016720     end-if.
016730*
016740     if       ws-stat-n = zero
016750              move zero to ws-disp-std-dev
016760              move zero to ws-disp-coef-var
016770              move "Y"  to ws-disp-cv-na
016780              move zero to ws-disp-confidence
016790              go to dd100-Exit
016800     end-if.
016810*
016820     compute  ws-stat-mean = ws-stat-sum / ws-stat-n.
016830     if       ws-stat-n = 1
016840              move zero to ws-stat-std-dev
016850     else
016860              compute ws-stat-std-dev = (ws-stat-sum-sq / ws-stat-n)
016870                      - (ws-stat-mean * ws-stat-mean)
016880              if      ws-stat-std-dev > zero
016890                  compute ws-stat-std-dev rounded = ws-stat-std-dev ** 0.5
016900              else
016910                      move zero to ws-stat-std-dev
016920              end-if
016930     end-if.
016940     move     ws-stat-std-dev to ws-disp-std-dev.
016950*
016960     if       ws-stat-mean = zero
016970              move zero to ws-disp-coef-var
016980              move "Y"  to ws-disp-cv-na
016990             compute ws-disp-cv-canon rounded = ws-stat-std-dev / 0.000001
017000     else
017010              if    ws-stat-mean < zero
017020                    compute ws-stat-coef-var rounded =
017030                            ws-stat-std-dev / (- ws-stat-mean)
017040              else
017050                    compute ws-stat-coef-var rounded =
017060                            ws-stat-std-dev / ws-stat-mean
017070              end-if
017080              move  ws-stat-coef-var to ws-disp-coef-var
017090              move  ws-stat-coef-var to ws-disp-cv-canon
017100              move  "N" to ws-disp-cv-na
017110     end-if.
017120*
017130     if       ws-curr-used-count > zero
017140              move ws-curr-used-count to ws-disp-conf-n
017150     else
017160              move ws-stat-n          to ws-disp-conf-n
017170     end-if.
017180     perform  dd110-Confidence.
017190*
017200 dd100-Exit.  exit section.
017210*
017220 dd100-Sum-One-Audl-Row.
017230     if       aubf-est-item-code (ws-audbuf-ix) = ws-curr-item-code
017240              add 1 to ws-stat-n
017250              add  aubf-unit-price (ws-audbuf-ix) to ws-stat-sum
017260              compute ws-stat-sum-sq = ws-stat-sum-sq +
017270                      (aubf-unit-price (ws-audbuf-ix) *
017280                       aubf-unit-price (ws-audbuf-ix))
017290     end-if.
017300*
017310 dd100-Sum-One-Cat-Price.
017320     if       ws-cat-has-data (ws-cat-ix) = "Y"
017330              add  1 to ws-stat-n
017340              add  ws-cat-price (ws-cat-ix) to ws-stat-sum
017350              compute ws-stat-sum-sq = ws-stat-sum-sq +
017360                      (ws-cat-price (ws-cat-ix) *
017370                       ws-cat-price (ws-cat-ix))
017380     end-if.
017390*
017400*    Confidence = (1 - e**(-n/30)) / (1 + CV), clamped to zero/one.
017410*    The e**-x term comes off the half-step lookup table built into
017420*    working storage rather than a library exponential.
017430 dd110-Confidence                section.
017440******************************************
017450*
017460     compute  ws-disp-x = ws-disp-conf-n / 30.
017470     if       ws-disp-x > 10.0
017480              move 10.0 to ws-disp-x
017490     end-if.
017500     compute  ws-disp-idx rounded = (ws-disp-x * 2) + 1.
017510     if       ws-disp-idx < 1  move 1  to ws-disp-idx end-if.
017520     if       ws-disp-idx > 21 move 21 to ws-disp-idx end-if.
017530     set      ws-expneg-ix to ws-disp-idx.
017540     compute  ws-disp-confidence rounded =
017550              (1 - ws-expneg-val (ws-expneg-ix)) / (1 + ws-disp-cv-canon).
017560     if       ws-disp-confidence < zero
017570              move zero to ws-disp-confidence
017580     end-if.
017590     if       ws-disp-confidence > 1
017600              move 1 to ws-disp-confidence
017610     end-if.
017620*
017630 dd110-Exit.  exit section.
017640*
017650*=========================================================================
017660*    U5 - PAY-ITEM KEY MATCHING.  Strips a code down to its bare
017670*    letters and digits and scores it against a table of source
017680*    keys the same way - exact, prefix, contains, or no relation.
017690*    Used by the statewide pseudo-candidate lookup in U6.
017700*=========================================================================
017710*    Normalizes WS-KEY-INPUT into WS-KEY-OUTPUT - letters and digits
017720*    only, upper-cased.  An input with nothing left becomes spaces.
017730 ee100-Normalize-Key             section.
017740******************************************
017750*
017760     move     spaces to ws-key-output.
017770     move     zero   to ws-jx.
017780  perform ee100-Filter-One-Char varying ws-ix from 1 by 1 until ws-ix > 9.
017790     inspect  ws-key-output converting
017800              "abcdefghijklmnopqrstuvwxyz" to
017810              "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
017820*
017830 ee100-Exit.  exit section.
017840*
017850 ee100-Filter-One-Char.
017860     move     ws-key-input (ws-ix:1) to ws-ch.
017870     if       ws-ch is numeric or ws-ch is alphabetic
017880              add  1 to ws-jx
017890              move ws-ch to ws-key-output (ws-jx:1)
017900     end-if.
017910*
017920*    How many characters of WS-KEY-TRIM-SRC are not trailing spaces.
017930 ee120-Trim-Length               section.
017940******************************************
017950*
017960     move     9 to ws-key-trim-len.
017970     perform  ee120-Trim-One-Char until ws-key-trim-len = zero
017980                 or ws-key-trim-src (ws-key-trim-len:1) not = space.
017990*
018000 ee120-Exit.  exit section.
018010*
018020 ee120-Trim-One-Char.
018030     subtract 1 from ws-key-trim-len.
018040*
018050*    Scores already-normalized WS-KEY-A against WS-KEY-B:  3 equal,
018060*    2 one is a prefix of the other, 1 one contains the other
018070*    anywhere, -1 no relation.
018080 ee130-Score-Key-Pair            section.
018090******************************************
018100*
018110     if       ws-key-a = ws-key-b
018120              move 3 to ws-key-rel-score
018130              go to ee130-Exit
018140     end-if.
018150*
018160     move     ws-key-a to ws-key-trim-src.
018170     perform  ee120-Trim-Length.
018180     move     ws-key-trim-len to ws-key-a-len.
018190     move     ws-key-b to ws-key-trim-src.
018200     perform  ee120-Trim-Length.
018210     move     ws-key-trim-len to ws-key-b-len.
018220     if       ws-key-a-len = zero or ws-key-b-len = zero
018230              move -1 to ws-key-rel-score
018240              go to ee130-Exit
018250     end-if.
018260*
018270     move     "N" to ws-key-match.
018280     if       ws-key-a-len <= ws-key-b-len
018290              if    ws-key-a (1:ws-key-a-len) = ws-key-b (1:ws-key-a-len)
018300                    move "Y" to ws-key-match
018310              end-if
018320     else
018330              if    ws-key-b (1:ws-key-b-len) = ws-key-a (1:ws-key-b-len)
018340                    move "Y" to ws-key-match
018350              end-if
018360     end-if.
018370     if       ws-key-match = "Y"
018380              move 2 to ws-key-rel-score
018390              go to ee130-Exit
018400     end-if.
018410*
018420     move     "N" to ws-key-match.
018430     if       ws-key-a-len <= ws-key-b-len
018440              perform ee130-Try-B-Offset varying ws-key-p from 1 by 1
018450                      until ws-key-p > (ws-key-b-len - ws-key-a-len + 1)
018460                         or ws-key-match = "Y"
018470     else
018480              perform ee130-Try-A-Offset varying ws-key-p from 1 by 1
018490                      until ws-key-p > (ws-key-a-len - ws-key-b-len + 1)
018500                         or ws-key-match = "Y"
018510     end-if.
018520     if       ws-key-match = "Y"
018530              move 1 to ws-key-rel-score
018540     else
018550              move -1 to ws-key-rel-score
018560     end-if.
018570*
018580 ee130-Exit.  exit section.
018590*
018600 ee130-Try-B-Offset.
018610     if       ws-key-b (ws-key-p:ws-key-a-len) =
018620              ws-key-a (1:ws-key-a-len)
018630              move "Y" to ws-key-match
018640     end-if.
018650*
018660 ee130-Try-A-Offset.
018670     if       ws-key-a (ws-key-p:ws-key-b-len) =
018680              ws-key-b (1:ws-key-b-len)
018690              move "Y" to ws-key-match
018700     end-if.
018710*
018720*    Matches WS-KEY-INPUT against the statewide summary table,
018730*    leaving the best-scoring row's data in WS-LOOKUP-RESULT.
018740 ee110-Match-Key-Upsm            section.
018750******************************************
018760*
018770     perform  ee100-Normalize-Key.
018780     move     ws-key-output to ws-key-a.
018790     move     "N" to ws-lkup-found.
018800     move     zero to ws-key-best-score.
018810     move     spaces to ws-lkup-section.
018820     move     spaces to ws-lkup-description.
018830     move     zero   to ws-lkup-wtd-avg.
018840     move     zero   to ws-lkup-contracts.
018850     if       ws-key-a = spaces
018860              move "EMPTY" to ws-key-status
018870              go to ee110-Exit
018880     end-if.
018890*
018900     perform  ee110-Score-One-Upsm-Row varying ws-upsm-ix from 1 by 1
018910              until ws-upsm-ix > ws-upsm-tbl-count.
018920*
018930     evaluate true
018940       when    ws-key-best-score = 3
018950               move "EXACT" to ws-key-status
018960               move "Y"     to ws-lkup-found
018970       when    ws-key-best-score > 0
018980               move "FUZZY" to ws-key-status
018990               move "Y"     to ws-lkup-found
019000       when    other
019010               move "UNMATCHED" to ws-key-status
019020               move "N"         to ws-lkup-found
019030     end-evaluate.
019040*
019050 ee110-Exit.  exit section.
019060*
019070 ee110-Score-One-Upsm-Row.
019080     move     utbl-item-code (ws-upsm-ix) to ws-key-input.
019090     perform  ee100-Normalize-Key.
019100     move     ws-key-output to ws-key-b.
019110     perform  ee130-Score-Key-Pair.
019120     if       ws-key-rel-score > ws-key-best-score
019130              move ws-key-rel-score       to ws-key-best-score
019140              move utbl-section (ws-upsm-ix)     to ws-lkup-section
019150              move utbl-description (ws-upsm-ix) to ws-lkup-description
019160              move utbl-weighted-avg (ws-upsm-ix) to ws-lkup-wtd-avg
019170              move utbl-contracts (ws-upsm-ix)    to ws-lkup-contracts
019180     end-if.
019190*
019200*    Same idea as ee110 but against the official pay item catalog -
019210*    used to pick up each side's specification section for the U6
019220*    spec-similarity score.
019230 ee150-Match-Key-Paycat          section.
019240******************************************
019250*
019260     perform  ee100-Normalize-Key.
019270     move     ws-key-output to ws-key-a.
019280     move     "N" to ws-lkup-found.
019290     move     zero to ws-key-best-score.
019300     move     spaces to ws-lkup-section.
019310     move     spaces to ws-lkup-description.
019320     if       ws-key-a = spaces
019330              move "EMPTY" to ws-key-status
019340              go to ee150-Exit
019350     end-if.
019360*
019370     perform  ee150-Score-One-Pcat-Row varying ws-pcat-ix from 1 by 1
019380              until ws-pcat-ix > ws-pcat-tbl-count.
019390*
019400     if       ws-key-best-score > 0
019410              move "Y" to ws-lkup-found
019420     else
019430              move "N" to ws-lkup-found
019440     end-if.
019450*
019460 ee150-Exit.  exit section.
019470*
019480 ee150-Score-One-Pcat-Row.
019490     move     ptbl-item-code (ws-pcat-ix) to ws-key-input.
019500     perform  ee100-Normalize-Key.
019510     move     ws-key-output to ws-key-b.
019520     perform  ee130-Score-Key-Pair.
019530     if       ws-key-rel-score > ws-key-best-score
019540              move ws-key-rel-score          to ws-key-best-score
019550              move ptbl-section (ws-pcat-ix)     to ws-lkup-section
019560              move ptbl-description (ws-pcat-ix) to ws-lkup-description
019570     end-if.
019580*
019590*=========================================================================
019600*    U6 - ALTERNATE-SEEK ENGINE.  Reached only when U2 comes back with
019610*    zero data points but U3 was able to pull a shape and an area out
019620*    of the description.  Finds other pay items in the same spec
019630*    section with a comparable footprint, prices each of them the
019640*    same way U2 would price the real thing, and blends whichever of
019650*    them (plus the statewide summary, if it qualifies) look most
019660*    alike into a stand-in number.
019670*=========================================================================
019680 ff100-Alternate-Seek            section.
019690*******************************************
019700*
019710     move     ws-geom-area  to ws-alt-target-area.
019720     move     ws-geom-shape to ws-alt-target-shape.
019730     move     ws-curr-hist-code (1:3) to ws-alt-target-prefix.
019740*
019750     move     ws-curr-hist-code to ws-key-input.
019760     perform  ee150-Match-Key-Paycat.
019770     move     ws-lkup-section     to ws-alt-target-sect.
019780     move     ws-lkup-description to ws-alt-target-desc.
019790*
019800     move     zero to WS-Alt-Cand-Count.
019810     perform  ff110-Discover-Candidates.
019820     perform  ff113-Finalize-Candidate-Areas.
019830     perform  ff114-Price-Candidates.
019840     perform  ff115-Pseudo-Candidate.
019850*
019860     if       WS-Alt-Cand-Count > zero
019870              perform ff120-Score-Candidates
019880              perform ff125-Select-Candidates
019890              perform ff128-Blend-And-Aggregate
019900     end-if.
019910*
019920*    Hand the shared geometry work area back the way bb010 left it -
019930*    ff111 below borrows it to parse every candidate row in turn.
019940     move     ws-alt-target-area  to ws-geom-area.
019950     move     ws-alt-target-shape to ws-geom-shape.
019960     move     "Y"                 to ws-geom-found.
019970*
019980 ff100-Exit.  exit section.
019990*
020000*    Step 2 - every history row sharing the target's 3-digit section
020010*    prefix, other than the target code itself, is a candidate
020020*    source as long as its own description parses to a comparable
020030*    shape and area.
020040 ff110-Discover-Candidates       section.
020050*******************************************
020060*
020070     perform  ff110-Consider-One-Bid varying ws-bid-ix from 1 by 1
020080              until ws-bid-ix > ws-bid-tbl-count.
020090*
020100 ff110-Exit.  exit section.
020110*
020120 ff110-Consider-One-Bid.
020130     if       btbl-item-code (ws-bid-ix) (1:3) = ws-alt-target-prefix
020140     and      btbl-item-code (ws-bid-ix) (4:1) = "-"
020150     and      btbl-item-code (ws-bid-ix)       not = ws-curr-hist-code
020160              perform ff111-Consider-Row
020170     end-if.
020180*
020190 ff111-Consider-Row              section.
020200*******************************************
020210*
020220     move     spaces                       to ws-geom-input-desc.
020230     move     btbl-description (ws-bid-ix) to ws-geom-input-desc.
020240     perform  cc100-Parse-Geometry.
020250*
020260     if       ws-geom-found = "N"
020270     or       ws-geom-area  = zero
020280              go to ff111-Exit
020290     end-if.
020300*
020310*    Shape has to match unless the target itself only came back as a
020320*    bare minimum-area callout with no particular shape to honor.
020330     if       ws-alt-target-shape not = spaces
020340     and      ws-alt-target-shape not = "MIN_AREA"
020350     and      ws-geom-shape       not = ws-alt-target-shape
020360              go to ff111-Exit
020370     end-if.
020380*
020390     compute  ws-alt-area-lo = ws-alt-target-area * 0.8.
020400     compute  ws-alt-area-hi = ws-alt-target-area * 1.2.
020410     if       ws-geom-area < ws-alt-area-lo
020420     or       ws-geom-area > ws-alt-area-hi
020430              go to ff111-Exit
020440     end-if.
020450*
020460     perform  ff112-Add-Or-Update-Candidate.
020470*
020480 ff111-Exit.  exit section.
020490*
020500*    One table row per item code - a second row for the same code
020510*    just adds its area into the running mean rather than starting a
020520*    new candidate.
020530 ff112-Add-Or-Update-Candidate   section.
020540*******************************************
020550*
020560     move     zero to ws-alt-found-ix.
020570     perform  ff112-Check-One-Cand varying WS-Alt-Ix from 1 by 1
020580              until WS-Alt-Ix > WS-Alt-Cand-Count
020590              or    ws-alt-found-ix not = zero.
020600*
020610     if       ws-alt-found-ix not = zero
020620              set  WS-Alt-Ix to ws-alt-found-ix
020630              add  ws-geom-area to Altc-Area-Sum   (WS-Alt-Ix)
020640              add  1            to Altc-Area-Count (WS-Alt-Ix)
020650              if   Altc-Shape (WS-Alt-Ix) = spaces
020660                   move ws-geom-shape to Altc-Shape (WS-Alt-Ix)
020670              end-if
020680              go to ff112-Exit
020690     end-if.
020700*
020710     if       WS-Alt-Cand-Count >= 200
020720              go to ff112-Exit
020730     end-if.
020740     add      1 to WS-Alt-Cand-Count.
020750     set      WS-Alt-Ix to WS-Alt-Cand-Count.
020760     move     btbl-item-code    (ws-bid-ix) to Altc-Item-Code (WS-Alt-Ix).
020770     move    btbl-description (ws-bid-ix) to Altc-Description (WS-Alt-Ix).
020780     move     ws-geom-area               to Altc-Area-Sum   (WS-Alt-Ix).
020790     move     1                          to Altc-Area-Count (WS-Alt-Ix).
020800     move     ws-geom-shape              to Altc-Shape      (WS-Alt-Ix).
020810     move     "N"                        to Altc-Is-Pseudo  (WS-Alt-Ix).
020820     move     zero                       to Altc-Base-Price (WS-Alt-Ix).
020830     move     zero                       to Altc-Data-Points(WS-Alt-Ix).
020840     move     zero                       to Altc-Rank       (WS-Alt-Ix).
020850     move     "N"                        to Altc-Selected   (WS-Alt-Ix).
020860     move     zero                       to Altc-Weight     (WS-Alt-Ix).
020870     perform  ff112-Clear-One-Cat-Slot varying ws-cat-ix from 1 by 1
020880              until ws-cat-ix > 6.
020890*
020900*    Pick up the candidate's own catalog section once, right here,
020910*    rather than re-matching it every time ff120 wants a spec score.
020920     move     btbl-item-code (ws-bid-ix) to ws-key-input.
020930     perform  ee150-Match-Key-Paycat.
020940     move     ws-lkup-section to Altc-Section (WS-Alt-Ix).
020950*
020960 ff112-Exit.  exit section.
020970*
020980 ff112-Check-One-Cand.
020990     if       Altc-Item-Code (WS-Alt-Ix) = btbl-item-code (ws-bid-ix)
021000              set  ws-alt-found-ix to WS-Alt-Ix
021010     end-if.
021020*
021030 ff112-Clear-One-Cat-Slot.
021040     move     zero to Altc-Cat-Price (WS-Alt-Ix, ws-cat-ix).
021050     move     zero to Altc-Cat-Count (WS-Alt-Ix, ws-cat-ix).
021060*
021070*    Step 3a - a candidate's area is the mean of whatever rows fed
021080*    it; fall back to the target's own area on the freak chance a
021090*    row qualified without ever setting one (shouldn't happen, since
021100*    ff111 already demands a non-zero area, but belt and suspenders).
021110 ff113-Finalize-Candidate-Areas  section.
021120*******************************************
021130*
021140     perform  ff113-Finalize-One-Cand varying WS-Alt-Ix from 1 by 1
021150              until WS-Alt-Ix > WS-Alt-Cand-Count.
021160*
021170 ff113-Exit.  exit section.
021180*
021190 ff113-Finalize-One-Cand.
021200     if       Altc-Area-Count (WS-Alt-Ix) > zero
021210              compute Altc-Area (WS-Alt-Ix) rounded =
021220                   Altc-Area-Sum (WS-Alt-Ix) / Altc-Area-Count (WS-Alt-Ix)
021230     else
021240              move    ws-alt-target-area to Altc-Area (WS-Alt-Ix)
021250     end-if.
021260*
021270*    Step 3b/3c - run the U2 engine on each candidate's own code, the
021280*    same bb100 that bb010 already calls for the real item, with the
021290*    audit buffer switched off so the trial runs don't post detail
021300*    under the wrong item.  Also works out the area ratio and the
021310*    adjusted price while the candidate's own figures are at hand.
021320 ff114-Price-Candidates          section.
021330*******************************************
021340*
021350     move     ws-curr-hist-code to ws-alt-save-hist-code.
021360     move     "Y"               to ws-alt-suppress-audit.
021370*
021380     perform  ff114-Price-One-Cand varying WS-Alt-Ix from 1 by 1
021390              until WS-Alt-Ix > WS-Alt-Cand-Count.
021400*
021410     move     "N"                   to ws-alt-suppress-audit.
021420     move     ws-alt-save-hist-code to ws-curr-hist-code.
021430*
021440 ff114-Exit.  exit section.
021450*
021460 ff114-Price-One-Cand.
021470     move     Altc-Item-Code (WS-Alt-Ix) to ws-curr-hist-code.
021480     perform  bb100-Price-Item-By-Category thru bb100-Exit.
021490     move     ws-curr-used-count to Altc-Data-Points (WS-Alt-Ix).
021500     move     ws-curr-price-raw  to Altc-Base-Price  (WS-Alt-Ix).
021510     perform  ff114-Copy-One-Cat-Price varying ws-cat-ix from 1 by 1
021520              until ws-cat-ix > 6.
021530     if       Altc-Area (WS-Alt-Ix) > zero
021540              compute Altc-Ratio (WS-Alt-Ix) rounded =
021550                      ws-alt-target-area / Altc-Area (WS-Alt-Ix)
021560     else
021570              move 1 to Altc-Ratio (WS-Alt-Ix)
021580     end-if.
021590     compute  Altc-Adjusted-Price (WS-Alt-Ix) rounded =
021600              Altc-Base-Price (WS-Alt-Ix) * Altc-Ratio (WS-Alt-Ix).
021610*
021620 ff114-Copy-One-Cat-Price.
021630   move ws-cat-price (ws-cat-ix) to Altc-Cat-Price (WS-Alt-Ix, ws-cat-ix).
021640   move ws-cat-count (ws-cat-ix) to Altc-Cat-Count (WS-Alt-Ix, ws-cat-ix).
021650*
021660*    Step 4 - the statewide unit-price-summary line for the target
021670*    item itself is a candidate too, if the catalog carries one with
021680*    an honest weighted average on it.  Ratio is fixed at 1.0 - it is
021690*    already the target's own summary, not another item's.
021692*    10/08/26 rjh - this is the one place the IDM's "catalog-related"
021693*    wording could apply, but Altc-Area below is set equal to the
021694*    target's own area, not taken off a row, so any area-tolerance
021695*    test here would always pass - the wider +-35% window has no
021696*    comparison left to widen.  Dropped Ce-Area-Tol-Catalog from
021697*    Ws-Ce-Constants rather than carry a constant with no call site.
021700 ff115-Pseudo-Candidate           section.
021710*******************************************
021720*
021730     move     ws-curr-hist-code to ws-key-input.
021740     perform  ee110-Match-Key-Upsm.
021750*
021760     if       ws-lkup-found  = "N"
021770     or       ws-lkup-wtd-avg <= zero
021780              go to ff115-Exit
021790     end-if.
021800     if       WS-Alt-Cand-Count >= 200
021810              go to ff115-Exit
021820     end-if.
021830*
021840     add      1 to WS-Alt-Cand-Count.
021850     set      WS-Alt-Ix to WS-Alt-Cand-Count.
021860     move     ws-curr-hist-code   to Altc-Item-Code   (WS-Alt-Ix).
021870     move     ws-lkup-description to Altc-Description (WS-Alt-Ix).
021880     move     ws-lkup-section     to Altc-Section      (WS-Alt-Ix).
021890     move     "Y"                 to Altc-Is-Pseudo    (WS-Alt-Ix).
021900     move     ws-alt-target-area  to Altc-Area         (WS-Alt-Ix).
021910     move     ws-alt-target-shape to Altc-Shape        (WS-Alt-Ix).
021920     move     1                   to Altc-Ratio        (WS-Alt-Ix).
021930     move     ws-lkup-wtd-avg     to Altc-Base-Price   (WS-Alt-Ix).
021940     compute  Altc-Adjusted-Price (WS-Alt-Ix) rounded =
021950              Altc-Base-Price (WS-Alt-Ix) * Altc-Ratio (WS-Alt-Ix).
021960     move     ws-lkup-contracts   to Altc-Data-Points  (WS-Alt-Ix).
021970     move     0.6                 to Altc-Score-Geometry (WS-Alt-Ix).
021980     if       ws-lkup-section not = spaces
021990              move 0.65 to Altc-Score-Spec (WS-Alt-Ix)
022000     else
022010              move 0.5  to Altc-Score-Spec (WS-Alt-Ix)
022020     end-if.
022030     move     0.5  to Altc-Score-Recency  (WS-Alt-Ix).
022040     move     0.4  to Altc-Score-Locality (WS-Alt-Ix).
022050     compute  ws-alt-data-vol = ws-lkup-contracts / 50.
022060     if       ws-alt-data-vol > 1
022070              move 1 to ws-alt-data-vol
022080     end-if.
022090     move     ws-alt-data-vol     to Altc-Score-Data-Vol (WS-Alt-Ix).
022100     compute  Altc-Score-Overall (WS-Alt-Ix) rounded =
022110              (0.35 * Altc-Score-Geometry  (WS-Alt-Ix))
022120            + (0.25 * Altc-Score-Spec      (WS-Alt-Ix))
022130            + (0.2  * Altc-Score-Recency   (WS-Alt-Ix))
022140            + (0.1  * Altc-Score-Locality  (WS-Alt-Ix))
022150            + (0.1  * Altc-Score-Data-Vol  (WS-Alt-Ix)).
022160     move     zero to Altc-Rank     (WS-Alt-Ix).
022170     move     "N"  to Altc-Selected (WS-Alt-Ix).
022180     move     zero to Altc-Weight   (WS-Alt-Ix).
022190     perform  ff112-Clear-One-Cat-Slot varying ws-cat-ix from 1 by 1
022200              until ws-cat-ix > 6.
022210*
022220 ff115-Exit.  exit section.
022230*
022240*    Step 3d/4 - similarity scoring.  Skips the pseudo row (already
022250*    carries fixed scores above) and any real candidate ff114 could
022260*    not put a price on at all.
022270 ff120-Score-Candidates          section.
022280*******************************************
022290*
022300     perform  ff120-Score-One-Cand varying WS-Alt-Ix from 1 by 1
022310              until WS-Alt-Ix > WS-Alt-Cand-Count.
022320*
022330 ff120-Exit.  exit section.
022340*
022350 ff120-Score-One-Cand.
022360     if       Altc-Is-Pseudo (WS-Alt-Ix) = "N"
022370     and      Altc-Data-Points (WS-Alt-Ix) > zero
022380              perform ff121-Score-Geometry
022390              perform ff122-Score-Spec
022400              perform ff123-Score-Recency-Locality
022410              perform ff124-Score-Data-Volume
022420              compute Altc-Score-Overall (WS-Alt-Ix) rounded =
022430                      (0.35 * Altc-Score-Geometry  (WS-Alt-Ix))
022440                    + (0.25 * Altc-Score-Spec      (WS-Alt-Ix))
022450                    + (0.2  * Altc-Score-Recency   (WS-Alt-Ix))
022460                    + (0.1  * Altc-Score-Locality  (WS-Alt-Ix))
022470                    + (0.1  * Altc-Score-Data-Vol  (WS-Alt-Ix))
022480              if      Altc-Score-Overall (WS-Alt-Ix) < zero
022490                      move zero to Altc-Score-Overall (WS-Alt-Ix)
022500              end-if
022510              if      Altc-Score-Overall (WS-Alt-Ix) > 1
022520                      move 1 to Altc-Score-Overall (WS-Alt-Ix)
022530              end-if
022540     end-if.
022550*
022560 ff121-Score-Geometry            section.
022570*******************************************
022580*
022590     if       ws-alt-target-area < Altc-Area (WS-Alt-Ix)
022600              move ws-alt-target-area    to ws-alt-min-area
022610              move Altc-Area (WS-Alt-Ix) to ws-alt-max-area
022620     else
022630              move Altc-Area (WS-Alt-Ix) to ws-alt-min-area
022640              move ws-alt-target-area    to ws-alt-max-area
022650     end-if.
022660*
022670     evaluate true
022680     when ws-alt-target-shape = spaces and Altc-Shape (WS-Alt-Ix) = spaces
022690              move 0.5 to ws-alt-shape-score
022700      when ws-alt-target-shape = spaces or Altc-Shape (WS-Alt-Ix) = spaces
022710              move 0.6 to ws-alt-shape-score
022720       when   ws-alt-target-shape = Altc-Shape (WS-Alt-Ix)
022730              move 1.0 to ws-alt-shape-score
022740       when   ws-alt-target-shape (1:3) = Altc-Shape (WS-Alt-Ix) (1:3)
022750              move 0.7 to ws-alt-shape-score
022760       when   other
022770              move 0.4 to ws-alt-shape-score
022780     end-evaluate.
022790*
022800     if       ws-alt-max-area > zero
022810              compute Altc-Score-Geometry (WS-Alt-Ix) rounded =
022820                      (0.7 * (ws-alt-min-area / ws-alt-max-area))
022830                    + (0.3 * ws-alt-shape-score)
022840     else
022850              move   ws-alt-shape-score to Altc-Score-Geometry (WS-Alt-Ix)
022860     end-if.
022870     if       Altc-Score-Geometry (WS-Alt-Ix) < zero
022880              move zero to Altc-Score-Geometry (WS-Alt-Ix)
022890     end-if.
022900     if       Altc-Score-Geometry (WS-Alt-Ix) > 1
022910              move 1 to Altc-Score-Geometry (WS-Alt-Ix)
022920     end-if.
022930*
022940 ff121-Exit.  exit section.
022950*
022960 ff122-Score-Spec                section.
022970*******************************************
022980*
022990     evaluate true
023000       when   ws-alt-target-sect not = spaces
023010       and    Altc-Section (WS-Alt-Ix) not = spaces
023020              if    ws-alt-target-sect = Altc-Section (WS-Alt-Ix)
023030                    move 1.0 to ws-alt-spec-score
023040              else
023050                    move    ws-alt-target-sect      to ws-alt-dot-src
023060                    perform ff122a-Dot-Prefix
023070                    move    ws-alt-dot-out           to ws-alt-sect-a
023080                    move    Altc-Section (WS-Alt-Ix) to ws-alt-dot-src
023090                    perform ff122a-Dot-Prefix
023100                    move    ws-alt-dot-out           to ws-alt-sect-b
023110                    if      ws-alt-sect-a = ws-alt-sect-b
023120                            move 0.75 to ws-alt-spec-score
023130                    else
023140                            move 0.55 to ws-alt-spec-score
023150                    end-if
023160              end-if
023170       when   ws-alt-target-sect = spaces
023180       and    Altc-Section (WS-Alt-Ix) not = spaces
023190              move 0.6 to ws-alt-spec-score
023200       when   other
023210              move 0.5 to ws-alt-spec-score
023220     end-evaluate.
023230*
023240     perform  ff122b-Keyword-Penalty.
023250*
023260     if       ws-alt-spec-score > 1
023270              move 1 to ws-alt-spec-score
023280     end-if.
023290     move     ws-alt-spec-score to Altc-Score-Spec (WS-Alt-Ix).
023300*
023310 ff122-Exit.  exit section.
023320*
023330*    Leaves WS-ALT-DOT-SRC's text up to (not including) its first
023340*    period in WS-ALT-DOT-OUT - the whole field again if there is no
023350*    period to find, which is the common case for this catalog.
023360 ff122a-Dot-Prefix               section.
023370*******************************************
023380*
023390     move     ws-alt-dot-src to ws-alt-dot-out.
023400     move     zero           to ws-alt-dot-ix.
023410     perform  ff122a-Scan-One-Char varying ws-ix from 1 by 1
023420              until ws-ix > 7 or ws-alt-dot-ix not = zero.
023430     if       ws-alt-dot-ix > 1
023440              move    spaces to ws-alt-dot-out
023450              compute ws-key-trim-len = ws-alt-dot-ix - 1
023460              move    ws-alt-dot-src (1:ws-key-trim-len) to ws-alt-dot-out
023470     end-if.
023480     if       ws-alt-dot-ix = 1
023490              move spaces to ws-alt-dot-out
023500     end-if.
023510*
023520 ff122a-Exit.  exit section.
023530*
023540 ff122a-Scan-One-Char.
023550     if       ws-alt-dot-src (ws-ix:1) = "."
023560              move ws-ix to ws-alt-dot-ix
023570     end-if.
023580*
023590*    Six section keywords that change how two otherwise similar pay
023600*    items price out - a pipe that's coated or galvanized doesn't
023610*    trade evenly against one that isn't.  One side mentioning a
023620*    keyword and the other not knocks the spec score down a notch.
023630 ff122b-Keyword-Penalty          section.
023640*******************************************
023650*
023660     move     zero to ws-alt-kw-cnt-a.
023670     move     zero to ws-alt-kw-cnt-b.
023680     inspect  ws-alt-target-desc  tallying ws-alt-kw-cnt-a for all "COAT".
023685     inspect  Altc-Description (WS-Alt-Ix)
023686              tallying ws-alt-kw-cnt-b for all "COAT".
023700     perform  ff122c-Apply-Kw-Hit.
023710*
023720     move     zero to ws-alt-kw-cnt-a.
023730     move     zero to ws-alt-kw-cnt-b.
023740     inspect  ws-alt-target-desc  tallying ws-alt-kw-cnt-a for all "GALV".
023745     inspect  Altc-Description (WS-Alt-Ix)
023746              tallying ws-alt-kw-cnt-b for all "GALV".
023760     perform  ff122c-Apply-Kw-Hit.
023770*
023780     move     zero to ws-alt-kw-cnt-a.
023790     move     zero to ws-alt-kw-cnt-b.
023800     inspect  ws-alt-target-desc
023805              tallying ws-alt-kw-cnt-a for all "REINFORC".
023810     inspect  Altc-Description (WS-Alt-Ix)
023815              tallying ws-alt-kw-cnt-b for all "REINFORC".
023820     perform  ff122c-Apply-Kw-Hit.
023830*
023840     move     zero to ws-alt-kw-cnt-a.
023850     move     zero to ws-alt-kw-cnt-b.
023860     inspect  ws-alt-target-desc
023865              tallying ws-alt-kw-cnt-a for all "TEMPORARY".
023870     inspect  Altc-Description (WS-Alt-Ix)
023875              tallying ws-alt-kw-cnt-b for all "TEMPORARY".
023880     perform  ff122c-Apply-Kw-Hit.
023890*
023900     move     zero to ws-alt-kw-cnt-a.
023910     move     zero to ws-alt-kw-cnt-b.
023920     inspect  ws-alt-target-desc
023925              tallying ws-alt-kw-cnt-a for all "POLYMER".
023930     inspect  Altc-Description (WS-Alt-Ix)
023935              tallying ws-alt-kw-cnt-b for all "POLYMER".
023940     perform  ff122c-Apply-Kw-Hit.
023950*
023960     move     zero to ws-alt-kw-cnt-a.
023970     move     zero to ws-alt-kw-cnt-b.
023980     inspect  ws-alt-target-desc
023985              tallying ws-alt-kw-cnt-a for all "STAINLESS".
023990     inspect  Altc-Description (WS-Alt-Ix)
023995              tallying ws-alt-kw-cnt-b for all "STAINLESS".
024000     perform  ff122c-Apply-Kw-Hit.
024010*
024020 ff122b-Exit.  exit section.
024030*
024040 ff122c-Apply-Kw-Hit             section.
024050*******************************************
024060*
024070     if       (ws-alt-kw-cnt-a > zero and ws-alt-kw-cnt-b = zero)
024080     or       (ws-alt-kw-cnt-a = zero and ws-alt-kw-cnt-b > zero)
024090              subtract 0.15 from ws-alt-spec-score
024100              if        ws-alt-spec-score < zero
024110                        move zero to ws-alt-spec-score
024120              end-if
024130     end-if.
024140*
024150 ff122c-Exit.  exit section.
024160*
024170 ff123-Score-Recency-Locality    section.
024180*******************************************
024190*
024200     compute  ws-alt-n12 = Altc-Cat-Count (WS-Alt-Ix, 1)
024205                         + Altc-Cat-Count (WS-Alt-Ix, 4).
024210     compute  ws-alt-n24 = Altc-Cat-Count (WS-Alt-Ix, 2)
024215                         + Altc-Cat-Count (WS-Alt-Ix, 5).
024220     compute  ws-alt-n36 = Altc-Cat-Count (WS-Alt-Ix, 3)
024225                         + Altc-Cat-Count (WS-Alt-Ix, 6).
024230     compute  ws-alt-dist-tot = Altc-Cat-Count (WS-Alt-Ix, 1)
024240                              + Altc-Cat-Count (WS-Alt-Ix, 2)
024250                              + Altc-Cat-Count (WS-Alt-Ix, 3).
024260     compute  ws-alt-tot = ws-alt-n12 + ws-alt-n24 + ws-alt-n36.
024270*
024280     if       ws-alt-tot = zero
024290              move zero to Altc-Score-Recency  (WS-Alt-Ix)
024300              move zero to Altc-Score-Locality (WS-Alt-Ix)
024310     else
024320              compute Altc-Score-Recency (WS-Alt-Ix) rounded =
024330                      ((3 * ws-alt-n12) + (2 * ws-alt-n24) + ws-alt-n36)
024340                      / (3 * ws-alt-tot)
024350              compute Altc-Score-Locality (WS-Alt-Ix) rounded =
024360                      ws-alt-dist-tot / ws-alt-tot
024370     end-if.
024380     if       Altc-Score-Recency (WS-Alt-Ix) > 1
024390              move 1 to Altc-Score-Recency (WS-Alt-Ix)
024400     end-if.
024410     if       Altc-Score-Locality (WS-Alt-Ix) > 1
024420              move 1 to Altc-Score-Locality (WS-Alt-Ix)
024430     end-if.
024440*
024450 ff123-Exit.  exit section.
024460*
024470 ff124-Score-Data-Volume         section.
024480*******************************************
024490*
024500     if       ce-min-sample-target > 50
024510              move ce-min-sample-target to ws-alt-sample-floor
024520     else
024530              move 50 to ws-alt-sample-floor
024540     end-if.
024550     compute  Altc-Score-Data-Vol (WS-Alt-Ix) rounded =
024560              Altc-Data-Points (WS-Alt-Ix) / ws-alt-sample-floor.
024570     if       Altc-Score-Data-Vol (WS-Alt-Ix) > 1
024580              move 1 to Altc-Score-Data-Vol (WS-Alt-Ix)
024590     end-if.
024600*
024610 ff124-Exit.  exit section.
024620*
024630*    Step 5 - keep up to three candidates (the statewide pseudo
024640*    candidate competes on the same footing as everybody else),
024650*    ranked by overall score first, data points second, and how
024660*    close the area came in a distant third.  If nothing scored
024670*    above zero, keep the single best of the bunch anyway so the
024680*    line at least gets something.
024690 ff125-Select-Candidates         section.
024700*******************************************
024710*
024720     move     "N" to ws-alt-any-pos.
024730     perform  ff125-Check-One-Cand varying WS-Alt-Ix from 1 by 1
024740              until WS-Alt-Ix > WS-Alt-Cand-Count.
024750*
024760     move     zero to ws-alt-sel-count.
024770     if       ws-alt-any-pos = "Y"
024780              move    1 to ws-alt-best-ix
024790              perform ff125-Pick-One-Best
024800                      until ws-alt-sel-count >= 3 or ws-alt-best-ix = zero
024810     else
024820              perform ff125a-Find-Best
024830              if      ws-alt-best-ix not = zero
024840                      move 1 to ws-alt-sel-count
024850                      set  WS-Alt-Ix to ws-alt-best-ix
024860                      move "Y" to Altc-Selected (WS-Alt-Ix)
024870                      move 1   to Altc-Rank     (WS-Alt-Ix)
024880                      move ws-alt-best-ix to ws-alt-sel-ix-list (1)
024890              end-if
024900     end-if.
024910*
024920     if       ws-alt-sel-count > zero
024930              perform ff125b-Normalize-Weights
024940     end-if.
024950*
024960 ff125-Exit.  exit section.
024970*
024980 ff125-Check-One-Cand.
024990     if       (Altc-Is-Pseudo (WS-Alt-Ix) = "Y"
025000              or Altc-Data-Points (WS-Alt-Ix) > zero)
025010     and      Altc-Score-Overall (WS-Alt-Ix) > zero
025020              move "Y" to ws-alt-any-pos
025030     end-if.
025040*
025050 ff125-Pick-One-Best.
025060     perform  ff125a-Find-Best.
025070     if       ws-alt-best-ix not = zero
025080              add  1 to ws-alt-sel-count
025090              set  WS-Alt-Ix to ws-alt-best-ix
025100              move "Y"             to Altc-Selected (WS-Alt-Ix)
025110              move ws-alt-sel-count to Altc-Rank     (WS-Alt-Ix)
025120              move ws-alt-best-ix to ws-alt-sel-ix-list (ws-alt-sel-count)
025130     end-if.
025140*
025150*    One pass of the greedy rank-and-keep loop above - overall score
025160*    wins, data points break a tie, closeness of area breaks those.
025170 ff125a-Find-Best                section.
025180*******************************************
025190*
025200     move     zero to ws-alt-best-ix.
025210     move     zero to ws-alt-best-score.
025220     move     zero to ws-alt-best-datapt.
025230     move     zero to ws-alt-best-area-diff.
025240     perform  ff125a-Check-One-Cand varying WS-Alt-Ix from 1 by 1
025250              until WS-Alt-Ix > WS-Alt-Cand-Count.
025260*
025270 ff125a-Exit.  exit section.
025280*
025290 ff125a-Check-One-Cand.
025300     if       Altc-Selected (WS-Alt-Ix) = "N"
025310     and      (Altc-Is-Pseudo (WS-Alt-Ix) = "Y"
025320              or Altc-Data-Points (WS-Alt-Ix) > zero)
025330     and      (ws-alt-any-pos = "N"
025340              or Altc-Score-Overall (WS-Alt-Ix) > zero)
025350              if    ws-alt-target-area > Altc-Area (WS-Alt-Ix)
025360                    compute ws-alt-area-diff =
025370                            ws-alt-target-area - Altc-Area (WS-Alt-Ix)
025380              else
025390                    compute ws-alt-area-diff =
025400                            Altc-Area (WS-Alt-Ix) - ws-alt-target-area
025410              end-if
025420              if    ws-alt-best-ix = zero
025430              or    Altc-Score-Overall (WS-Alt-Ix) > ws-alt-best-score
025440              or    (Altc-Score-Overall (WS-Alt-Ix) = ws-alt-best-score
025450                    and Altc-Data-Points (WS-Alt-Ix) > ws-alt-best-datapt)
025460              or    (Altc-Score-Overall (WS-Alt-Ix) = ws-alt-best-score
025470                    and Altc-Data-Points (WS-Alt-Ix) = ws-alt-best-datapt
025480                    and ws-alt-area-diff < ws-alt-best-area-diff)
025490                    set  ws-alt-best-ix to WS-Alt-Ix
025500                  move Altc-Score-Overall (WS-Alt-Ix) to ws-alt-best-score
025510                   move Altc-Data-Points (WS-Alt-Ix) to ws-alt-best-datapt
025520                    move ws-alt-area-diff         to ws-alt-best-area-diff
025530              end-if
025540     end-if.
025550*
025560*    Weight each selection by its overall score's share of the
025570*    selected group; if every selected score came back zero, share
025580*    by data points instead; if even those are all zero, split even.
025590 ff125b-Normalize-Weights        section.
025600*******************************************
025610*
025620     move     zero to ws-alt-sum-score.
025630     move     zero to ws-alt-sum-datapt.
025640     perform  ff125b-Sum-One-Sel varying ws-ix from 1 by 1
025650              until ws-ix > ws-alt-sel-count.
025660*
025670     perform  ff125b-Weight-One-Sel varying ws-ix from 1 by 1
025680              until ws-ix > ws-alt-sel-count.
025690*
025700 ff125b-Exit.  exit section.
025710*
025720 ff125b-Sum-One-Sel.
025730     set      WS-Alt-Ix to ws-alt-sel-ix-list (ws-ix).
025740     add      Altc-Score-Overall (WS-Alt-Ix) to ws-alt-sum-score.
025750     add      Altc-Data-Points   (WS-Alt-Ix) to ws-alt-sum-datapt.
025760*
025770 ff125b-Weight-One-Sel.
025780     set      WS-Alt-Ix to ws-alt-sel-ix-list (ws-ix).
025790     evaluate true
025800       when   ws-alt-sum-score > zero
025810              compute Altc-Weight (WS-Alt-Ix) rounded =
025820                      Altc-Score-Overall (WS-Alt-Ix) / ws-alt-sum-score
025830       when   ws-alt-sum-datapt > zero
025840              compute Altc-Weight (WS-Alt-Ix) rounded =
025850                      Altc-Data-Points (WS-Alt-Ix) / ws-alt-sum-datapt
025860       when   other
025870              compute Altc-Weight (WS-Alt-Ix) rounded =
025880                      1 / ws-alt-sel-count
025890     end-evaluate.
025900*
025910*    Steps 6-7 - blend the selected candidates' adjusted prices by
025920*    their normalized weights, roll their category detail up the
025930*    same way U2 would have if it had found the real thing the first
025940*    time, and settle on a final data-point count for the line.
025950 ff128-Blend-And-Aggregate       section.
025960*******************************************
025970*
025980     move     zero to ws-alt-blended-price.
025990     perform  ff128-Blend-One-Sel varying ws-ix from 1 by 1
026000              until ws-ix > ws-alt-sel-count.
026010*
026020     perform  ff128-Clear-One-Cat-Sum varying ws-cat-ix from 1 by 1
026030              until ws-cat-ix > 6.
026040     perform  ff128-Roll-Up-One-Sel varying ws-ix from 1 by 1
026050              until ws-ix > ws-alt-sel-count.
026060     perform  ff128-Settle-One-Cat varying ws-cat-ix from 1 by 1
026070              until ws-cat-ix > 6.
026080*
026090*    Re-run the priced, non-pseudo selections one more time with the
026100*    audit switch back on, purely to capture which actual bid rows
026110*    are behind the final number and to get a true distinct count
026120*    across however many of the (up to three) selections overlap.
026130     perform  ff128-Clear-One-Union-Flag varying ws-bid-ix from 1 by 1
026140              until ws-bid-ix > ws-bid-tbl-count.
026150     move     ws-curr-hist-code to ws-alt-save-hist-code.
026160     perform  ff128-Reprice-One-Sel varying ws-ix from 1 by 1
026170              until ws-ix > ws-alt-sel-count.
026180     move     ws-alt-save-hist-code to ws-curr-hist-code.
026190*
026200     move     zero to ws-alt-total-used.
026210     perform  ff128-Count-One-Union-Row varying ws-bid-ix from 1 by 1
026220              until ws-bid-ix > ws-bid-tbl-count.
026230*
026240*    A statewide pseudo candidate that made the final cut can claim
026250*    more history than the district/state rows alone show for it -
026260*    go with whichever count is larger.
026270     perform  ff128-Credit-One-Pseudo-Sel varying ws-ix from 1 by 1
026280              until ws-ix > ws-alt-sel-count.
026290*
026300     move     ws-alt-blended-price           to ws-curr-price-raw.
026310     move     ws-alt-total-used              to ws-curr-used-count.
026320     move     "Y"                            to ws-curr-alt-used.
026330     move     "Score-based alternate pricing" to ws-curr-notes.
026340*
026350 ff128-Exit.  exit section.
026360*
026370 ff128-Blend-One-Sel.
026380     set      WS-Alt-Ix to ws-alt-sel-ix-list (ws-ix).
026390     compute  ws-alt-blended-price rounded = ws-alt-blended-price
026400            + (Altc-Weight (WS-Alt-Ix) * Altc-Adjusted-Price (WS-Alt-Ix)).
026410*
026420 ff128-Clear-One-Cat-Sum.
026430     move     zero to ws-alt-cat-cnt-sum (ws-cat-ix).
026440     move     zero to ws-alt-cat-prc-sum (ws-cat-ix).
026450*
026460 ff128-Roll-Up-One-Sel.
026470     set      WS-Alt-Ix to ws-alt-sel-ix-list (ws-ix).
026480     if       Altc-Is-Pseudo (WS-Alt-Ix) = "N"
026490              perform ff128-Roll-Up-One-Cat varying ws-cat-ix from 1 by 1
026500                      until ws-cat-ix > 6
026510     end-if.
026520*
026530 ff128-Roll-Up-One-Cat.
026540     add      Altc-Cat-Count (WS-Alt-Ix, ws-cat-ix)
026550              to ws-alt-cat-cnt-sum (ws-cat-ix).
026560     compute  ws-alt-cat-prc-sum (ws-cat-ix) rounded =
026570              ws-alt-cat-prc-sum (ws-cat-ix)
026580            + (Altc-Cat-Price (WS-Alt-Ix, ws-cat-ix)
026590              * Altc-Ratio    (WS-Alt-Ix)
026600              * Altc-Cat-Count (WS-Alt-Ix, ws-cat-ix)).
026610*
026620 ff128-Settle-One-Cat.
026630     if       ws-alt-cat-cnt-sum (ws-cat-ix) > zero
026640              compute ws-cat-price (ws-cat-ix) rounded =
026650           ws-alt-cat-prc-sum (ws-cat-ix) / ws-alt-cat-cnt-sum (ws-cat-ix)
026660           move ws-alt-cat-cnt-sum (ws-cat-ix) to ws-cat-count (ws-cat-ix)
026670              move    "Y" to ws-cat-has-data (ws-cat-ix)
026680     else
026690              move    zero to ws-cat-price (ws-cat-ix)
026700              move    zero to ws-cat-count (ws-cat-ix)
026710              move    "N"  to ws-cat-has-data (ws-cat-ix)
026720     end-if.
026730*
026740 ff128-Clear-One-Union-Flag.
026750     move     "N" to ws-alt-union-taken (ws-bid-ix).
026760*
026770 ff128-Reprice-One-Sel.
026780     set      WS-Alt-Ix to ws-alt-sel-ix-list (ws-ix).
026790     if       Altc-Is-Pseudo (WS-Alt-Ix) = "N"
026800              move    Altc-Item-Code (WS-Alt-Ix) to ws-curr-hist-code
026810              perform bb100-Price-Item-By-Category thru bb100-Exit
026820            perform ff128-Mark-One-Union-Row varying ws-bid-ix from 1 by 1
026830                      until ws-bid-ix > ws-bid-tbl-count
026840     end-if.
026850*
026860 ff128-Mark-One-Union-Row.
026870     if       ws-bid-taken (ws-bid-ix) = "Y"
026880              move "Y" to ws-alt-union-taken (ws-bid-ix)
026890     end-if.
026900*
026910 ff128-Count-One-Union-Row.
026920     if       ws-alt-union-taken (ws-bid-ix) = "Y"
026930              add 1 to ws-alt-total-used
026940     end-if.
026950*
026960 ff128-Credit-One-Pseudo-Sel.
026970     set      WS-Alt-Ix to ws-alt-sel-ix-list (ws-ix).
026980     if       Altc-Is-Pseudo (WS-Alt-Ix) = "Y"
026990     and      Altc-Data-Points (WS-Alt-Ix) > ws-alt-total-used
027000              move Altc-Data-Points (WS-Alt-Ix) to ws-alt-total-used
027010     end-if.
027020*
027030*=========================================================================
027040*    U7 STEP 3 - CONTRACT-PERCENT OVERRIDES.  Construction engineering
027050*    and mobilization/demobilization don't price off their own bid
027060*    history at all - Chapter 20 has always had them riding a flat
027070*    percentage of everything else on the list.  Runs once, after
027080*    every other line is already in WS-ESTL-BUFFER.
027090*=========================================================================
027100 gg100-Apply-Contract-Percent    section.
027110*******************************************
027120*
027130     move     ce-item-engineering to ws-override-code.
027140     move     0.02                to ws-override-pct.
027150     perform  gg110-Override-One-Item.
027160*
027170     move     ce-item-mobilize    to ws-override-code.
027180     move     0.05                to ws-override-pct.
027190     perform  gg110-Override-One-Item.
027200*
027210 gg100-Exit.  exit section.
027220*
027230 gg110-Override-One-Item         section.
027240*******************************************
027250*
027260     move     "N"  to ws-override-found.
027270     move     zero to ws-override-ix.
027280     perform  gg110-Check-One-Estl-Row varying ws-estl-ix from 1 by 1
027290          until ws-estl-ix > ws-estl-buf-count or ws-override-found = "Y".
027300*
027310     if       ws-override-found = "N"
027320              go to gg110-Exit
027330     end-if.
027340     set      ws-estl-ix to ws-override-ix.
027350*
027360*    Subtotal excludes both special items regardless of which one is
027370*    being worked out right now - neither one's own price belongs in
027380*    the base the percentage is taken against.
027390     move     zero to ws-override-subtotal.
027400     perform  gg110-Add-One-Estl-Row varying ws-estl-ix from 1 by 1
027410              until ws-estl-ix > ws-estl-buf-count.
027420     set      ws-estl-ix to ws-override-ix.
027430*
027440     move     ebuf-quantity (ws-estl-ix) to ws-override-qty.
027450     compute  ws-override-amt = ws-override-subtotal * ws-override-pct.
027460     divide   ws-override-amt by 1000 giving ws-override-thou.
027470     compute  ws-override-floor = ws-override-thou * 1000.
027480     if       ws-override-qty > zero
027490              compute ws-override-price rounded =
027500                      ws-override-floor / ws-override-qty
027510     else
027520              move zero to ws-override-price
027530     end-if.
027540*
027550     move     ws-override-price to ebuf-unit-price-est (ws-estl-ix).
027560     compute  ebuf-extended (ws-estl-ix) rounded =
027570              ebuf-quantity (ws-estl-ix) * ws-override-price.
027580     move     zero to ebuf-data-points-used (ws-estl-ix).
027590     move     zero to ebuf-confidence       (ws-estl-ix).
027600     move     zero to ebuf-std-dev          (ws-estl-ix).
027610     move     zero to ebuf-coef-var         (ws-estl-ix).
027620     move     "N"  to ebuf-alternate-used   (ws-estl-ix).
027630     perform  gg110-Clear-One-Cat-Slot varying ws-cat-ix from 1 by 1
027640              until ws-cat-ix > 6.
027650*
027660     move     ws-override-pct to ws-override-pct-disp.
027670     multiply 100 by ws-override-pct-disp.
027680     move     ws-override-pct-disp to ws-note-pct.
027690     move     ws-override-floor    to ws-note-amt.
027700     string   "Per IDM Chapter 20: "      delimited by size
027710              ws-note-pct                 delimited by size
027720              "% of applicable items = $" delimited by size
027730              ws-note-amt                 delimited by size
027740              "."                         delimited by size
027750              into ebuf-notes (ws-estl-ix).
027760*
027770*    Collapse whatever detail already posted under this item's code
027780*    down to the one override line the step calls for - blanking the
027790*    category column tells aa090 to leave the old rows out entirely.
027800     perform  gg110-Collapse-One-Audl-Row varying ws-audbuf-ix from 1 by 1
027810              until ws-audbuf-ix > ws-audbuf-count.
027820*
027830     if       ws-audbuf-count < 20000
027840              add  1 to ws-audbuf-count
027850              set  ws-audbuf-ix to ws-audbuf-count
027860              move ws-override-code       to aubf-item-code (ws-audbuf-ix)
027870     move ebuf-description (ws-estl-ix) to aubf-description (ws-audbuf-ix)
027880              move ebuf-unit      (ws-estl-ix) to aubf-unit (ws-audbuf-ix)
027890           move ebuf-quantity (ws-estl-ix) to aubf-quantity (ws-audbuf-ix)
027900              move ws-override-price     to aubf-unit-price (ws-audbuf-ix)
027910              move zero                to aubf-letting-date (ws-audbuf-ix)
027920              move spaces                  to aubf-district (ws-audbuf-ix)
027930              move zero                      to aubf-region (ws-audbuf-ix)
027940              move spaces                    to aubf-county (ws-audbuf-ix)
027950              move spaces                    to aubf-bidder (ws-audbuf-ix)
027960              move zero                      to aubf-weight (ws-audbuf-ix)
027970              move zero                    to aubf-job-size (ws-audbuf-ix)
027980              move ws-override-code    to aubf-est-item-code(ws-audbuf-ix)
027990              move "CONTRACT_PERCENT"      to aubf-category (ws-audbuf-ix)
028000     end-if.
028010*
028020 gg110-Exit.  exit section.
028030*
028040 gg110-Check-One-Estl-Row.
028050     if       ebuf-item-code (ws-estl-ix) = ws-override-code
028060     and      ebuf-quantity  (ws-estl-ix) > zero
028070              move "Y" to ws-override-found
028080              set  ws-override-ix to ws-estl-ix
028090     end-if.
028100*
028110 gg110-Add-One-Estl-Row.
028120     if       ebuf-item-code (ws-estl-ix) not = ce-item-engineering
028130     and      ebuf-item-code (ws-estl-ix) not = ce-item-mobilize
028140              compute ws-override-subtotal rounded = ws-override-subtotal
028150         + (ebuf-quantity (ws-estl-ix) * ebuf-unit-price-est (ws-estl-ix))
028160     end-if.
028170*
028180 gg110-Clear-One-Cat-Slot.
028190     move     zero to ebuf-cat-price (ws-estl-ix, ws-cat-ix).
028200     move     zero to ebuf-cat-count (ws-estl-ix, ws-cat-ix).
028210     move     "N"  to ebuf-cat-flag  (ws-estl-ix, ws-cat-ix).
028220*
028230 gg110-Collapse-One-Audl-Row.
028240     if       aubf-est-item-code (ws-audbuf-ix) = ws-override-code
028250              move spaces to aubf-category (ws-audbuf-ix)
028260     end-if.
028270*
