000100*****************************************************************
000110*                                                               *
000120*               Cost Estimate     Accuracy Evaluation           *
000130*        Standalone utility run - compares a batch of          *
000140*        estimated/actual price pairs from a closed letting    *
000150*        and strikes the RMSE/MAPE accuracy figures for the    *
000160*        quarterly estimating accuracy review.                *
000170*                                                               *
000180*****************************************************************
000190*
000200 identification          division.
000210*================================
000220*
000230 program-id.          ce020.
000240*
000250 author.              G D Lachicotte.
000260*
000270 installation.        Dept Of Transportation - Estimates Systems Unit.
000280*
000290 date-written.        03/11/1989.
000300*
000310 date-compiled.
000320*
000330 security.            Internal estimating use only.  Not for release
000340                       outside the Estimates Systems Unit.
000350*
000360*    Remarks.         Run by hand, well after a letting has closed
000370*                      and the low bids are known, to see how close
000380*                      ce000's estimates came.  Reads one pair record
000390*                      per pay item (our estimate, the actual low bid,
000400*                      and whether that item was alternate-priced)
000410*                      and writes a single summary record of RMSE,
000420*                      MAPE and the same two figures restricted to
000430*                      the alternate-priced items.
000440*
000450*    Version.         See Prog-Name in working storage.
000460*
000470*    Called modules.  None.
000480*
000490*    Files used.
000500*                      Evalin.    Estimate/actual price pairs, in.
000510*                      Evalout.   One summary record, out.
000520*
000530*    Error messages used.
000540*                      CE901.  Pair skipped - actual price is zero,
000550*                              percent error would be undefined.
000560*
000570* Changes:
000580* 03/11/89 gdl    Original creation - ran against the first full
000590*                  year of ce000 estimates for the Engineer's annual
000600*                  accuracy memo.
000610* 21/05/93 gdl .01 Alternate-priced subtotal added once the alt-seek
000620*                  logic (ff100 and on, over in ce000) had enough of
000630*                  a track record to be worth grading separately.
000640* 14/02/98 rjh .02 Y2K - confirmed Evlp-Item-Code and the surrounding
000650*                  pair file carry no two-digit year of their own;
000660*                  no change needed, noted here for the record.
000670*               .03 CE901 skip-message limited to the printer log,
000680*                  does not stop the run - a single bad actual price
000690*                  should not lose the rest of the letting's figures.
000700* 30/09/10 gdl .04 RMSE picked up the ** 0.5 square root idiom already
000710*                  in use for the outlier trim over in ce000, rather
000720*                  than carry a second home-grown Newton loop here.
000730* 12/01/26 rjh .05 Evlo record widened to carry the alternate-priced
000740*                  count and MAPE alongside the all-items figures.
000750*
000760*****************************************************************
000770*
000780 environment             division.
000790*================================
000800*
000810 configuration section.
000820*
000830 source-computer.        ESU-SERVER.
000840 object-computer.        ESU-SERVER.
000850 special-names.
000860     c01 is top-of-form
000870     class ce-numeric-class is "0" thru "9"
000880     upsi-0 on status is ce-test-mode-on
000890            off status is ce-test-mode-off.
000900*
000910 input-output             section.
000920 file-control.
000930     select  evalin-file     assign to EVALIN
000940             organization is sequential
000950             file status  is ws-evalin-status.
000960     select  evalout-file    assign to EVALOUT
000970             organization is sequential
000980             file status  is ws-evalout-status.
000990*
001000 data                      division.
001010 file section.
001020*
001030 fd  evalin-file.
001040 copy "cewsevlp.cob".
001050*
001060 fd  evalout-file.
001070 copy "cewsevlo.cob".
001080*
001090 working-storage section.
001100*------------------------
001110*
001120 77  Prog-Name               pic x(20) value "CE020 (1.0.05)".
001130*
001140*    File status bytes.
001150 01  ws-file-statuses.
001160     03  ws-evalin-status      pic xx.
001170     03  ws-evalout-status     pic xx.
001180     03  filler                pic x(4).
001190*
001200 01  ws-run-switches.
001210     03  ws-evalin-eof         pic x          value "N".
001220     03  filler                pic x(8).
001230*
001240*    Running accumulators.  Held as two views - the packed comp-3
001250*    figures the program actually computes with, and a zoned display
001260*    redefine the end-of-job printer trace reads from, same habit as
001270*    the old payroll department-total board.
001280 01  ws-accum-work.
001290     03  ws-pair-count         pic 9(7)       comp.
001300     03  ws-sum-sq-error       pic s9(13)v9999 comp-3.
001310     03  ws-sum-abs-pct-err    pic s9(9)v9999  comp-3.
001320     03  ws-pct-pair-count     pic 9(7)       comp.
001330     03  ws-alt-count          pic 9(7)       comp.
001340     03  ws-alt-sum-abs-pct    pic s9(9)v9999  comp-3.
001350     03  ws-alt-pct-count      pic 9(7)       comp.
001360     03  filler                pic x(4).
001370 01  ws-accum-trace redefines ws-accum-work.
001380     03  t-pair-count          pic z,zzz,zz9.
001390     03  t-sum-sq-error        pic -z,zzz,zzz,zz9.9999.
001400     03  t-sum-abs-pct-err     pic -zzz,zz9.9999.
001410     03  t-pct-pair-count      pic z,zzz,zz9.
001420     03  t-alt-count           pic z,zzz,zz9.
001430     03  t-alt-sum-abs-pct     pic -zzz,zz9.9999.
001440     03  t-alt-pct-count       pic z,zzz,zz9.
001450     03  filler                pic x(4).
001460*
001470*    One pair's working figures.
001480 01  ws-pair-work.
001490     03  ws-error              pic s9(7)v99   comp-3.
001500     03  ws-abs-pct-err        pic s9(3)v9999 comp-3.
001510     03  filler                pic x(4).
001520 01  ws-pair-trace redefines ws-pair-work.
001530     03  t-error               pic -zzz,zz9.99.
001540     03  t-abs-pct-err         pic -z9.9999.
001550     03  filler                pic x(4).
001560*
001570*    Result figures, computed at end of job and moved to Evalout.
001580 01  ws-result-work.
001590     03  ws-mean-sq-error      pic s9(7)v9999 comp-3.
001600     03  ws-rmse               pic s9(7)v9999 comp-3.
001610     03  ws-mape               pic s9(5)v9999 comp-3.
001620     03  ws-alt-mape           pic s9(5)v9999 comp-3.
001630     03  filler                pic x(4).
001640 01  ws-result-trace redefines ws-result-work.
001650     03  t-mean-sq-error       pic -z,zzz,zz9.9999.
001660     03  t-rmse                pic -z,zzz,zz9.9999.
001670     03  t-mape                pic -zz9.9999.
001680     03  t-alt-mape            pic -zz9.9999.
001690     03  filler                pic x(4).
001700*
001710 01  Error-Messages.
001720     03  CE901            pic x(58) value
001730         "CE901 Pair skipped - actual price zero, item ".
001740     03  filler                pic x(4).
001750*
001760 linkage section.
001770*
001780 procedure division.
001790*=================================
001800*
001810 aa000-Main              section.
001820*******************************
001830*
001840     perform  aa010-Open-Ce-Files.
001850     perform  aa020-Process-Pairs.
001860     perform  aa050-Strike-Results.
001870     perform  aa060-Write-Result.
001880     perform  aa099-Close-Ce-Files.
001890     goback.
001900*
001910 aa000-Exit.  exit section.
001920*
001930 aa010-Open-Ce-Files         section.
001940*************************************
001950*
001960     open     input  evalin-file.
001970     open     output evalout-file.
001980*
001990     move     zero to ws-pair-count
002000                       ws-sum-sq-error
002010                       ws-sum-abs-pct-err
002020                       ws-pct-pair-count
002030                       ws-alt-count
002040                       ws-alt-sum-abs-pct
002050                       ws-alt-pct-count.
002060*
002070 aa010-Exit.  exit section.
002080*
002090 aa020-Process-Pairs          section.
002100**************************************
002110*
002120     perform  aa020-Read-Evalin-Rec until ws-evalin-eof = "Y".
002130*
002140 aa020-Exit.  exit section.
002150*
002160 aa020-Read-Evalin-Rec.
002170     read     evalin-file
002180              at end move "Y" to ws-evalin-eof
002190     end-read.
002200     if       ws-evalin-eof = "N"
002210              perform aa030-Score-One-Pair
002220     end-if.
002230*
002240 aa030-Score-One-Pair         section.
002250**************************************
002260*
002270     add      1 to ws-pair-count.
002280     compute  ws-error = Evlp-Est-Price - Evlp-Act-Price.
002290     compute  ws-sum-sq-error = ws-sum-sq-error
002300                              + (ws-error * ws-error).
002310*
002320     if       Evlp-Act-Price = zero
002330              display  CE901 Evlp-Item-Code
002340     else
002350              perform  aa035-Compute-Abs-Pct-Err
002360              add      1 to ws-pct-pair-count
002370              add      ws-abs-pct-err to ws-sum-abs-pct-err
002380              if       Evlp-Alternate-Used = "Y"
002390                       add  1 to ws-alt-count
002400                       add  1 to ws-alt-pct-count
002410                       add  ws-abs-pct-err to ws-alt-sum-abs-pct
002420              end-if
002430     end-if.
002440*
002450     if       Evlp-Alternate-Used = "Y"
002460     and      Evlp-Act-Price = zero
002470              add  1 to ws-alt-count
002480     end-if.
002490*
002500 aa030-Exit.  exit section.
002510*
002520*    Absolute value of the percent error, worked out by hand - no
002530*    intrinsic ABS function used here, same house rule as the rest
002540*    of the estimating suite.
002550 aa035-Compute-Abs-Pct-Err    section.
002560**************************************
002570*
002580     compute  ws-abs-pct-err rounded = ws-error / Evlp-Act-Price.
002590     if       ws-abs-pct-err < zero
002600              multiply -1 by ws-abs-pct-err
002610     end-if.
002620*
002630 aa035-Exit.  exit section.
002640*
002650*    Final RMSE/MAPE figures - RMSE uses the square-root-by-0.5-
002660*    power idiom already established over in ce000's outlier trim,
002670*    there being no intrinsic SQRT function available to this run.
002680 aa050-Strike-Results         section.
002690**************************************
002700*
002710     move     zero to ws-rmse
002720                       ws-mape
002730                       ws-alt-mape.
002740*
002750     if       ws-pair-count > zero
002760              compute  ws-mean-sq-error rounded =
002770                       ws-sum-sq-error / ws-pair-count
002780              if       ws-mean-sq-error > zero
002790                       compute ws-rmse rounded =
002800                               ws-mean-sq-error ** 0.5
002810              end-if
002820     end-if.
002830*
002840     if       ws-pct-pair-count > zero
002850              compute  ws-mape rounded =
002860                       ws-sum-abs-pct-err / ws-pct-pair-count
002870     end-if.
002880*
002890     if       ws-alt-pct-count > zero
002900              compute  ws-alt-mape rounded =
002910                       ws-alt-sum-abs-pct / ws-alt-pct-count
002920     end-if.
002930*
002940 aa050-Exit.  exit section.
002950*
002960 aa060-Write-Result           section.
002970**************************************
002980*
002990     move     ws-pair-count to Evlo-Pair-Count.
003000     move     ws-rmse       to Evlo-Rmse.
003010     move     ws-mape       to Evlo-Mape.
003020     move     ws-alt-count  to Evlo-Alt-Count.
003030     move     ws-alt-mape   to Evlo-Alt-Mape.
003040     write    evalout-file from CE-Eval-Result-Record.
003050*
003060 aa060-Exit.  exit section.
003070*
003080 aa099-Close-Ce-Files         section.
003090**************************************
003100*
003110     close    evalin-file.
003120     close    evalout-file.
003130*
003140 aa099-Exit.  exit section.
003150*
