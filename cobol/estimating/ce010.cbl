000100*****************************************************************
000110*                                                               *
000120*               Cost Estimate       Estimate Reporting          *
000130*        Reads the priced estwork and audwork files written   *
000140*        by ce000 and produces the printed estimate report,   *
000150*        the audit detail report, and the console summary.    *
000160*                                                               *
000170*****************************************************************
000180*
000190 identification          division.
000200*================================
000210*
000220 program-id.          ce010.
000230*
000240 author.              G D Lachicotte.
000250*
000260 installation.        Dept Of Transportation - Estimates Systems Unit.
000270*
000280 date-written.        14/09/1988.
000290*
000300 date-compiled.
000310*
000320 security.            Internal estimating use only.  Not for release
000330                       outside the Estimates Systems Unit.
000340*
000350*    Remarks.         Prints the estimate line report, the bid audit
000360*                      detail report and the one-page console
000370*                      summary from ce000's output work files.  Does
000380*                      no pricing of its own - strictly a report step.
000390*
000400*    Version.         See Prog-Name in working storage.
000410*
000420*    Called modules.  None.  Straight sequential batch run.
000430*
000440*    Files used.
000450*                      Estwork.   Priced estimate lines, in.
000460*                      Audwork.   Bid detail used per item, in.
000470*                      Estout.    Estimate line report, out.
000480*                      Auditout.  Bid audit detail report, out.
000490*                      Summary.   Console subtotal/top-5 report, out.
000500*
000510*    Error messages used.
000520*                      None - this run is unattended, problems are
000530*                      noted on the printer log only.
000540*
000550* Changes:
000560* 14/09/88 gdl    Original creation.  Single estimate register, no
000570*                  audit detail, straight off the old check register.
000580* 09/04/91 gdl .01 Audit detail report added alongside the pay item
000590*                  geometry-parser work in ce000 (alt-seek needed a
000600*                  way to show the examiner what was actually used).
000610* 17/07/95 gdl .02 Confidence column added to the estimate report.
000620* 19/02/97 gdl .03 District/state 12-24-36 category columns replace
000630*                  the old single average-price column.
000640* 11/08/98 rjh .04 Y2K - Letting-Date column widened to show the full
000650*                  century.  Test decks rerun clean through 2000-2035.
000660* 14/09/03 gdl .05 Console summary (subtotal + top-5) added per the
000670*                  Estimates Engineer's request - used to be a hand
000680*                  count off the printed register.
000690* 22/03/07 gdl .06 Audit report regrouped on a full in-memory load of
000700*                  Audwork so a no-history item still gets its line
000710*                  even when the contract-percent rework moves its
000720*                  one audit row to the tail of the file.
000730* 25/07/21 gdl .07 No-BidTabs-history message line added per IDM
000740*                  Chapter 20 Section 3 (contract percent items never
000750*                  carry audit detail of their own).
000760* 12/01/26 gdl .08 Rework to the 2026 layouts - category columns now
000770*                  twelve wide (six prices, six counts) to match the
000780*                  estwork redesign.
000790*
000800*****************************************************************
000810*
000820 environment             division.
000830*================================
000840*
000850 configuration section.
000860*
000870 source-computer.        ESU-SERVER.
000880 object-computer.        ESU-SERVER.
000890 special-names.
000900     c01 is top-of-form
000910     class ce-numeric-class is "0" thru "9"
000920     upsi-0 on status is ce-test-mode-on
000930            off status is ce-test-mode-off.
000940*
000950 input-output             section.
000960 file-control.
000970     select  estwork-file    assign to ESTWORK
000980             organization is sequential
000990             file status  is ws-estwork-status.
001000     select  audwork-file    assign to AUDWORK
001010             organization is sequential
001020             file status  is ws-audwork-status.
001030     select  estout-file     assign to ESTOUT
001040             organization is sequential
001050             file status  is ws-estout-status.
001060     select  auditout-file   assign to AUDITOUT
001070             organization is sequential
001080             file status  is ws-auditout-status.
001090     select  summary-file    assign to SUMMARY
001100             organization is sequential
001110             file status  is ws-summary-status.
001120*
001130 data                      division.
001140 file section.
001150*
001160 fd  estwork-file.
001170 copy "cewsestl.cob".
001180*
001190 fd  audwork-file.
001200 copy "cewsaudl.cob".
001210*
001220 fd  estout-file
001230     report is Estimate-Line-Report.
001240*
001250 fd  auditout-file
001260     report is Audit-Detail-Report.
001270*
001280 fd  summary-file.
001290 01  ws-summary-line        pic x(132).
001300*
001310 working-storage section.
001320*------------------------
001330*
001340 77  Prog-Name               pic x(20) value "CE010 (1.0.08)".
001350*
001360 copy "cewsdate.cob".
001370*
001380*    File status bytes, one per file.
001390 01  ws-file-statuses.
001400     03  ws-estwork-status    pic xx.
001410     03  ws-audwork-status    pic xx.
001420     03  ws-estout-status     pic xx.
001430     03  ws-auditout-status   pic xx.
001440     03  ws-summary-status    pic xx.
001450     03  filler               pic x(4).
001460*
001470*    Run date, captured once at start.
001480 01  ws-today-raw.
001490     03  ws-today-yy           pic 99.
001500     03  ws-today-mm           pic 99.
001510     03  ws-today-dd           pic 99.
001520     03  ws-today-cc           pic 99.
001530     03  filler                pic x(4).
001540 01  ws-today-num redefines ws-today-raw
001550                               pic 9(8).
001560*
001570*    End-of-file switches.
001580 01  ws-run-switches.
001590     03  ws-estwork-eof        pic x          value "N".
001600     03  ws-audwork-eof        pic x          value "N".
001610     03  filler                pic x(8).
001620*
001630*    Page sizing, same habit as the old payroll print programs -
001640*    narrow (80 col) report, 56 printable lines.
001650 01  ws-print-work.
001660     03  ws-page-lines         pic 9(3)       comp    value 55.
001670     03  ws-ix                 pic 9(5)       comp.
001680     03  ws-jx                 pic 9(5)       comp.
001690     03  filler                pic x(4).
001700*
001710*    In-memory copy of Audwork, loaded once at start so the audit
001720*    report can be driven off Estwork's item order - a bid row that
001730*    the contract-percent rework (gg100/gg110) pushed to the tail of
001740*    the physical file still lands under the right item group here.
001750 01  ws-aud-table.
001760     03  ws-aud-count          pic 9(5)       comp.
001770     03  ws-aud-row            occurs 20000
001780                                indexed by ws-aud-ix.
001790         05  audt-item-code       pic x(9).
001800         05  audt-description     pic x(60).
001810         05  audt-unit            pic x(4).
001820         05  audt-quantity        pic s9(9)v999    comp-3.
001830         05  audt-unit-price      pic s9(7)v99     comp-3.
001840         05  audt-letting-date    pic 9(8)         comp.
001850         05  audt-district        pic x(15).
001860         05  audt-region          pic 99.
001870         05  audt-county          pic x(15).
001880         05  audt-bidder          pic x(25).
001890         05  audt-weight          pic s9(5)v9999   comp-3.
001900         05  audt-job-size        pic s9(11)v99    comp-3.
001910         05  audt-est-item-code   pic x(9).
001920         05  audt-category        pic x(16).
001930         05  filler               pic x(4).
001940*
001950*    Fields the two RD report groups actually source from - moved
001960*    here out of the loaded table (or off Estwork directly) one row
001970*    at a time so Report Writer never has to deal with a subscript.
001980 01  ws-rpt-work.
001990     03  ws-rpt-est-item-code  pic x(9).
002000     03  ws-rpt-est-desc       pic x(60).
002010     03  ws-rpt-any-hist       pic x.
002020     03  ws-rpt-category       pic x(16).
002030     03  ws-rpt-letting-date   pic 9(8).
002040     03  ws-rpt-letting-edit redefines ws-rpt-letting-date.
002050         05  ws-rpt-lett-ccyy  pic 9(4).
002060         05  ws-rpt-lett-mm    pic 99.
002070         05  ws-rpt-lett-dd    pic 99.
002080     03  ws-rpt-district       pic x(15).
002090     03  ws-rpt-region         pic 99.
002100     03  ws-rpt-quantity       pic s9(9)v999   comp-3.
002110     03  ws-rpt-unit-price     pic s9(7)v99    comp-3.
002120     03  ws-rpt-weight         pic s9(5)v9999  comp-3.
002130     03  filler                pic x(4).
002140*
002150*    Grand total and top-5 quantity driver table for the console
002160*    summary - classic insertion-into-a-small-table idiom, same as
002170*    the old payroll department-total board.
002180 01  ws-summary-work.
002190     03  ws-grand-total        pic s9(13)v99  comp-3.
002200     03  ws-top5-count         pic 9          comp.
002210     03  ws-top5-row           occurs 5
002220                                indexed by ws-top5-ix.
002230         05  top5-item-code    pic x(9).
002240         05  top5-description  pic x(60).
002250         05  top5-quantity     pic s9(9)v999  comp-3.
002260         05  top5-unit-price   pic s9(7)v99   comp-3.
002270         05  filler            pic x(4).
002280     03  ws-top5-slot          pic 9          comp.
002290     03  ws-top5-shift-ix      pic 9          comp.
002300     03  ws-line-num1          pic z,zzz,zzz,zz9.99.
002310     03  ws-line-num1-x redefines ws-line-num1
002320                                   pic x(16).
002325     03  ws-top5-qty-edit      pic z,zzz,zz9.999.
002326     03  ws-top5-price-edit    pic z,zzz,zz9.99.
002330     03  filler                pic x(4).
002340*
002350 linkage section.
002360*
002370 procedure division.
002380*=================================
002390*
002400 aa000-Main              section.
002410*******************************
002420*
002430     perform  aa010-Open-Ce-Files.
002440     perform  aa012-Get-Run-Date.
002450     perform  aa020-Load-Audit-Rows.
002460     perform  aa050-Report-Estimate.
002470     perform  aa060-Report-Audit.
002480     perform  aa070-Report-Summary.
002490     perform  aa099-Close-Ce-Files.
002500     goback.
002510*
002520 aa000-Exit.  exit section.
002530*
002540 aa010-Open-Ce-Files         section.
002550*************************************
002560*
002570     open     input  estwork-file.
002580     open     input  audwork-file.
002590     open     output estout-file.
002600     open     output auditout-file.
002610     open     output summary-file.
002620*
002630 aa010-Exit.  exit section.
002640*
002650 aa012-Get-Run-Date           section.
002660**************************************
002670*
002680     accept   ws-today-raw from date.
002690     if       ws-today-yy <= 50
002700              move 20 to ws-today-cc
002710     else
002720              move 19 to ws-today-cc
002730     end-if.
002740     compute  ws-ce-today = ws-today-cc * 1000000
002750                           + ws-today-yy * 10000
002760                           + ws-today-mm * 100
002770                           + ws-today-dd.
002780     compute  WS-Ce-Intl-Year = ws-today-cc * 100 + ws-today-yy.
002790     move     ws-today-mm   to WS-Ce-Intl-Month.
002800     move     ws-today-dd   to WS-Ce-Intl-Days.
002810*
002820 aa012-Exit.  exit section.
002830*
002840*    Load every audit row into memory so the report step can match
002850*    against Estwork's item order rather than Audwork's write order.
002860 aa020-Load-Audit-Rows        section.
002870**************************************
002880*
002890     move     zero to ws-aud-count.
002900     move     "N"  to ws-audwork-eof.
002910     perform  aa020-Read-Audit-Rec until ws-audwork-eof = "Y".
002920*
002930 aa020-Exit.  exit section.
002940*
002950 aa020-Read-Audit-Rec.
002960     read     audwork-file
002970              at end move "Y" to ws-audwork-eof
002980     end-read.
002990     if       ws-audwork-eof = "N"
003000              set      ws-aud-ix up by 1
003010              add      1 to ws-aud-count
003020              move     audl-item-code       to audt-item-code  (ws-aud-ix)
003030              move     audl-description    to audt-description (ws-aud-ix)
003040              move     audl-unit            to audt-unit       (ws-aud-ix)
003050              move     audl-quantity        to audt-quantity   (ws-aud-ix)
003060              move     audl-unit-price      to audt-unit-price (ws-aud-ix)
003070              move     audl-letting-date  to audt-letting-date (ws-aud-ix)
003080              move     audl-district        to audt-district   (ws-aud-ix)
003090              move     audl-region          to audt-region     (ws-aud-ix)
003100              move     audl-county          to audt-county     (ws-aud-ix)
003110              move     audl-bidder          to audt-bidder     (ws-aud-ix)
003120              move     audl-weight          to audt-weight     (ws-aud-ix)
003130              move     audl-job-size        to audt-job-size   (ws-aud-ix)
003140              move    audl-est-item-code to audt-est-item-code (ws-aud-ix)
003150              move     audl-category        to audt-category   (ws-aud-ix)
003160     end-if.
003170*
003180*    Estimate line report - straight sequential print, one Estwork
003190*    record in, one detail line out, no control breaks, a single
003200*    TOTAL footing on Extended at the very end.
003210 aa050-Report-Estimate        section.
003220**************************************
003230*
003240     move     zero to ws-grand-total.
003250     move     zero to ws-top5-count.
003260*
003270     initiate Estimate-Line-Report.
003280     move     "N" to ws-estwork-eof.
003290     perform  aa050-Read-Estwork-Rec until ws-estwork-eof = "Y".
003300     terminate
003310              Estimate-Line-Report.
003320*
003330 aa050-Exit.  exit section.
003340*
003350 aa050-Read-Estwork-Rec.
003360     read     estwork-file
003370              at end move "Y" to ws-estwork-eof
003380     end-read.
003390     if       ws-estwork-eof = "N"
003400              add     estl-extended to ws-grand-total
003410              perform aa055-Track-Top5
003420              generate Estl-Detail
003430     end-if.
003440*
003450*    Keeps the five largest-quantity items seen so far, in descending
003460*    order - plain insertion into a 5-slot table, same technique the
003470*    old payroll summary used for its "top earners" board.
003480 aa055-Track-Top5             section.
003490**************************************
003500*
003510     move     zero to ws-top5-slot.
003520     perform  aa055-Check-One-Slot
003530              varying ws-top5-ix from 1 by 1
003540              until ws-top5-ix > ws-top5-count
003550              or    ws-top5-slot not = zero.
003560*
003570     if       ws-top5-slot = zero
003580     and      ws-top5-count < 5
003590              add  1 to ws-top5-count
003600              set  ws-top5-slot to ws-top5-count
003610     end-if.
003620*
003630     if       ws-top5-slot not = zero
003640              if    ws-top5-count < 5
003650                    add  1 to ws-top5-count
003660              end-if
003670              perform aa055-Shift-One-Slot
003680                       varying ws-top5-shift-ix from ws-top5-count by -1
003690                       until ws-top5-shift-ix <= ws-top5-slot
003700              set  ws-top5-ix to ws-top5-slot
003710              move estl-item-code        to top5-item-code   (ws-top5-ix)
003720              move estl-description      to top5-description (ws-top5-ix)
003730              move estl-quantity          to top5-quantity    (ws-top5-ix)
003740              move estl-unit-price-est    to top5-unit-price  (ws-top5-ix)
003750     end-if.
003760*
003770 aa055-Exit.  exit section.
003780*
003790 aa055-Check-One-Slot.
003800     if       estl-quantity > top5-quantity (ws-top5-ix)
003810              set  ws-top5-slot to ws-top5-ix
003820     end-if.
003830*
003840 aa055-Shift-One-Slot.
003850     set      ws-ix to ws-top5-shift-ix.
003860     set      ws-jx to ws-top5-shift-ix.
003870     subtract 1 from ws-jx.
003880     move     top5-item-code   (ws-jx) to top5-item-code   (ws-ix).
003890     move     top5-description (ws-jx) to top5-description (ws-ix).
003900     move     top5-quantity    (ws-jx) to top5-quantity    (ws-ix).
003910     move     top5-unit-price  (ws-jx) to top5-unit-price  (ws-ix).
003920*
003930*    Audit detail report - one control group per estimate item,
003940*    matched against the in-memory table loaded by aa020 rather than
003950*    a second sequential read of Audwork.
003960 aa060-Report-Audit           section.
003970**************************************
003980*
003990     initiate Audit-Detail-Report.
004000     move     "N" to ws-estwork-eof.
004010*
004020     close    estwork-file.
004030     open     input estwork-file.
004040*
004050     perform  aa060-Read-Estwork-Rec until ws-estwork-eof = "Y".
004060     terminate
004070              Audit-Detail-Report.
004080*
004090 aa060-Exit.  exit section.
004100*
004110 aa060-Read-Estwork-Rec.
004120     read     estwork-file
004130              at end move "Y" to ws-estwork-eof
004140     end-read.
004150     if       ws-estwork-eof = "N"
004160              move estl-item-code   to ws-rpt-est-item-code
004170              move estl-description to ws-rpt-est-desc
004180              perform aa065-Report-One-Item
004190     end-if.
004200*
004210 aa065-Report-One-Item        section.
004220**************************************
004230*
004240     move     "N" to ws-rpt-any-hist.
004250     perform  aa065-Check-One-Hist-Row
004260              varying ws-aud-ix from 1 by 1
004270              until ws-aud-ix > ws-aud-count.
004280*
004290     if       ws-rpt-any-hist = "N"
004300              generate Audl-No-History
004310     end-if.
004320*
004330 aa065-Exit.  exit section.
004340*
004350 aa065-Check-One-Hist-Row.
004360     if       audt-est-item-code (ws-aud-ix) = ws-rpt-est-item-code
004370              move "Y"                           to ws-rpt-any-hist
004380              move audt-category     (ws-aud-ix) to ws-rpt-category
004390              move audt-letting-date (ws-aud-ix) to ws-rpt-letting-date
004400              move audt-district     (ws-aud-ix) to ws-rpt-district
004410              move audt-region       (ws-aud-ix) to ws-rpt-region
004420              move audt-quantity     (ws-aud-ix) to ws-rpt-quantity
004430              move audt-unit-price   (ws-aud-ix) to ws-rpt-unit-price
004440              move audt-weight       (ws-aud-ix) to ws-rpt-weight
004450              generate Audl-Detail
004460     end-if.
004470*
004480*    Console/print summary - subtotal followed by the top-5 table,
004490*    written straight to Summary rather than through Report Writer;
004500*    there is no heading/footing ceremony worth the RD overhead for
004510*    one short page.
004520 aa070-Report-Summary         section.
004530**************************************
004540*
004550     move     spaces           to ws-summary-line.
004560     move     ws-grand-total   to ws-line-num1.
004570     string   "Project subtotal (items x unit price): $" delimited by size
004580              ws-line-num1                               delimited by size
004590              into ws-summary-line.
004600     write    ws-summary-line.
004610*
004620     move     spaces to ws-summary-line.
004630     write    ws-summary-line.
004640*
004650     move     spaces to ws-summary-line.
004660     string   "Item Code   Description"            delimited by size
004662              "                         Quantity  Unit Price Est"
004664                                                    delimited by size
004670              into ws-summary-line.
004680     write    ws-summary-line from ws-summary-line.
004690*
004700     perform  aa070-Write-One-Top5-Row
004710              varying ws-top5-ix from 1 by 1
004720              until ws-top5-ix > ws-top5-count.
004730*
004740 aa070-Exit.  exit section.
004750*
004760 aa070-Write-One-Top5-Row.
004770     move     spaces to ws-summary-line.
004772     move     top5-quantity   (ws-top5-ix) to ws-top5-qty-edit.
004774     move     top5-unit-price (ws-top5-ix) to ws-top5-price-edit.
004780     string   top5-item-code   (ws-top5-ix)   delimited by size
004790              "  "                             delimited by size
004800              top5-description (ws-top5-ix)   delimited by size
004802              "  "                             delimited by size
004804              ws-top5-qty-edit                 delimited by size
004806              "  "                             delimited by size
004808              ws-top5-price-edit               delimited by size
004810              into ws-summary-line.
004820     write    ws-summary-line.
004830*
004840 aa099-Close-Ce-Files         section.
004850**************************************
004860*
004870     close    estwork-file.
004880     close    audwork-file.
004890     close    estout-file.
004900     close    auditout-file.
004910     close    summary-file.
004920*
004930 aa099-Exit.  exit section.
004940*
004950*****************************************************************
004960*    REPORT SECTION.
004970*****************************************************************
004980*
004990 report section.
005000*
005010 RD  Estimate-Line-Report
005020     page limit   ws-page-lines
005030     heading      1
005040     first detail 5
005050     last detail  ws-page-lines.
005060*
005070 01  Estl-Page-Head   type page heading.
005080     03  line  1.
005090         05  col   1      pic x(20)   source Prog-Name.
005100         05  col  30      pic x(29)  value "Highway Cost Estimate Report".
005110         05  col  62      pic x(10)   source WS-Ce-Date.
005120         05  col  75      pic x(5)    value "Page ".
005130         05  col  80      pic zz9     source Page-Counter.
005140     03  line  3.
005150         05  col   1                  value "Item Code".
005160         05  col  13                  value "Description".
005170         05  col  52                  value "Unit".
005180         05  col  58                  value "Quantity".
005190         05  col  70                  value "Unit Price".
005200         05  col  84                  value "Extended".
005210     03  line  4.
005220         05  col  99                  value "DataPts".
005230         05  col 108                  value "Confidence".
005240         05  col 120                  value "Alt".
005250         05  col 125                  value "Notes".
005260*
005270 01  Estl-Detail  type detail.
005280     03  line + 2.
005290         05  col   1      pic x(9)          source Estl-Item-Code.
005300         05  col  13      pic x(38)         source Estl-Description.
005310         05  col  52      pic x(4)          source Estl-Unit.
005320         05  col  57      pic zzzzz,zz9.999 source Estl-Quantity.
005330         05  col  70      pic $z,zzz,zz9.99 source Estl-Unit-Price-Est.
005340         05  col  84      pic $z,zzz,zz9.99 source Estl-Extended.
005350         05  col  99      pic zzzz9         source Estl-Data-Points-Used.
005360         05  col 108      pic z.9999        source Estl-Confidence.
005370         05  col 120      pic x             source Estl-Alternate-Used.
005380         05  col 125      pic x(48)         source Estl-Notes.
005390     03  line + 1.
005400         05  col  13                        value "Dist12:".
005410         05  col  21      pic $z,zzz,zz9.99 source Estl-D12-Price.
005420         05  col  35      pic zzzz9         source Estl-D12-Count.
005430         05  col  43                        value "Dist24:".
005440         05  col  51      pic $z,zzz,zz9.99 source Estl-D24-Price.
005450         05  col  65      pic zzzz9         source Estl-D24-Count.
005460         05  col  73                        value "Dist36:".
005470         05  col  81      pic $z,zzz,zz9.99 source Estl-D36-Price.
005480         05  col  95      pic zzzz9         source Estl-D36-Count.
005490     03  line + 1.
005500         05  col  13                        value "State12:".
005510         05  col  21      pic $z,zzz,zz9.99 source Estl-S12-Price.
005520         05  col  35      pic zzzz9         source Estl-S12-Count.
005530         05  col  43                        value "State24:".
005540         05  col  51      pic $z,zzz,zz9.99 source Estl-S24-Price.
005550         05  col  65      pic zzzz9         source Estl-S24-Count.
005560         05  col  73                        value "State36:".
005570         05  col  81      pic $z,zzz,zz9.99 source Estl-S36-Price.
005580         05  col  95      pic zzzz9         source Estl-S36-Count.
005590*
005600 01  Estl-Total-Footing  type control footing final.
005610     03  line + 2.
005620         05  col   1      pic x(22)        value "*** ESTIMATE TOTAL ***".
005630         05  col  84      pic $zz,zzz,zz9.99 sum Estl-Extended.
005640*
005650 RD  Audit-Detail-Report
005660     control      Ws-Rpt-Est-Item-Code
005670     page limit   ws-page-lines
005680     heading      1
005690     first detail 5
005700     last detail  ws-page-lines.
005710*
005720 01  Audl-Page-Head   type page heading.
005730     03  line  1.
005740         05  col   1      pic x(20)   source Prog-Name.
005750         05  col  30      pic x(27)   value "Bid Audit Detail Report".
005760         05  col  62      pic x(10)   source WS-Ce-Date.
005770         05  col  75      pic x(5)    value "Page ".
005780         05  col  80      pic zz9     source Page-Counter.
005790     03  line  3.
005800         05  col   1                  value "Category".
005810         05  col  19                  value "Letting".
005820         05  col  31                  value "District".
005830         05  col  48                  value "Rg".
005840         05  col  53                  value "Quantity".
005850         05  col  66                  value "Unit Price".
005860         05  col  80                  value "Weight".
005870*
005880 01  Audl-Item-Head  type control heading Ws-Rpt-Est-Item-Code.
005890     03  line + 2.
005900         05  col   1                        value "Item:".
005910         05  col   7      pic x(9)          source Ws-Rpt-Est-Item-Code.
005920         05  col  18      pic x(45)         source Ws-Rpt-Est-Desc.
005930*
005940 01  Audl-Detail  type detail.
005950     03  line + 1.
005960         05  col   1      pic x(16)         source Ws-Rpt-Category.
005970         05  col  19      pic 9999/99/99     source Ws-Rpt-Letting-Date.
005980         05  col  31      pic x(15)         source Ws-Rpt-District.
005990         05  col  48      pic 99            source Ws-Rpt-Region.
006000         05  col  52      pic zzzzz,zz9.999 source Ws-Rpt-Quantity.
006010         05  col  66      pic $z,zzz,zz9.99 source Ws-Rpt-Unit-Price.
006020         05  col  81      pic zzz9.9999     source Ws-Rpt-Weight.
006030*
006040 01  Audl-No-History  type detail.
006050     03  line + 1.
006060         05  col   3      pic x(46)
006070             value "No BidTabs history found for this pay item.".
006080*
