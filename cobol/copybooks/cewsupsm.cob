000100*******************************************
000110*                                          *
000120*  Record Definition For Statewide Unit   *
000130*      Price Summary Reference File       *
000140*     Uses Item-Code as key (memory)      *
000150*******************************************
000160*  File size 87 bytes.
000170*
000180* 08/01/26 gdl - Created from the annual statewide averages extract.
000190* 20/01/26 gdl - Contracts count added for alternate-seek data-volume.
000200*
000210 01  CE-Unit-Price-Summary-Record.
000220     03  Upsm-Item-Code       pic x(9).
000230     03  Upsm-Section         pic x(7).
000240     03  Upsm-Description     pic x(60).
000250     03  Upsm-Unit            pic x(4).
000260     03  Upsm-Weighted-Avg    pic s9(7)v99     comp-3.
000270     03  Upsm-Contracts       pic 9(5)         comp.
000280*
