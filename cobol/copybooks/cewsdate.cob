000100* 09/01/26 gdl - Run-date work area, lifted from the old payroll
000110*                UK/USA/Intl date block so every CE program formats
000120*                the heading date the same way.
000130*
000140 01  WS-Ce-Today               pic 9(8)       comp.
000150 01  WS-Ce-Date-Formats.
000160     03  WS-Ce-Date            pic x(10)      value "99/99/9999".
000170     03  WS-Ce-USA redefines WS-Ce-Date.
000180         05  WS-Ce-USA-Month   pic 99.
000190         05  filler            pic x.
000200         05  WS-Ce-USA-Days    pic 99.
000210         05  filler            pic x.
000220         05  WS-Ce-USA-Year    pic 9(4).
000230     03  WS-Ce-Intl redefines WS-Ce-Date.
000240         05  WS-Ce-Intl-Year   pic 9(4).
000250         05  filler            pic x.
000260         05  WS-Ce-Intl-Month  pic 99.
000270         05  filler            pic x.
000280         05  WS-Ce-Intl-Days   pic 99.
000290*
