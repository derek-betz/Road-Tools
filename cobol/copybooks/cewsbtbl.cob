000100*******************************************
000110*                                          *
000120*  Working Storage For The Normalized     *
000130*      Bid History Table (In Memory)      *
000140*     Built By U1, Scanned By U2 And U6   *
000150*******************************************
000160* Table occurs limit increased as BidTabs extracts have grown -
000170*  was 3000 at go-live, raised once already, see note below.
000180*
000190* 10/01/26 gdl - Created.
000200* 04/02/26 gdl - Occurs raised 3000 to 6000, statewide extract now
000210*                covers five letting years not three.
000220*
000230 01  WS-Bid-Table.
000240     03  WS-Bid-Tbl-Count         pic 9(5)     comp.
000250     03  WS-Bid-Tbl-Row           occurs 6000
000260                                   indexed by WS-Bid-Ix.
000270         05  Btbl-Item-Code       pic x(9).
000280         05  Btbl-Description     pic x(60).
000290         05  Btbl-Unit            pic x(4).
000300         05  Btbl-Quantity        pic s9(9)v999    comp-3.
000310         05  Btbl-Unit-Price      pic s9(7)v99     comp-3.
000320         05  Btbl-Letting-Date    pic 9(8)         comp.
000330         05  Btbl-District        pic x(15).
000340         05  Btbl-Region          pic 99.
000350         05  Btbl-County          pic x(15).
000360         05  Btbl-Bidder          pic x(25).
000370         05  Btbl-Weight          pic s9(5)v9999   comp-3.
000380         05  Btbl-Job-Size        pic s9(11)v99    comp-3.
000390*
