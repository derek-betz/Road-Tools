000100*******************************************
000110*                                          *
000120*  Working Storage For The Category       *
000130*      Pricing Engine And The Dispersion  *
000140*      Statistics Helper (U2, U4)         *
000150*******************************************
000160* Fixed precedence order - district before state, recent before
000170*  old - is carried as data so the accumulation loop in bb140 can
000180*  walk it without six separate IFs, same trick as the old
000190*  File-Defs table of file names.
000200*
000210* 12/01/26 gdl - Created.
000220* 27/01/26 rjh - Pool arrays raised 2000 to 3000 after the Section
000230*                306 concrete items overran the old limit.
000240*
000250 01  WS-Ce-Category-Names.
000260     03  filler               pic x(16)  value "DIST_12M".
000270     03  filler               pic x(16)  value "DIST_24M".
000280     03  filler               pic x(16)  value "DIST_36M".
000290     03  filler               pic x(16)  value "STATE_12M".
000300     03  filler               pic x(16)  value "STATE_24M".
000310     03  filler               pic x(16)  value "STATE_36M".
000320 01  WS-Ce-Category-Name-Tbl redefines WS-Ce-Category-Names.
000330     03  WS-Cat-Name          pic x(16)  occurs 6.
000340*
000350 01  WS-Category-Work.
000360     03  WS-Cat-Ix            pic 9      comp.
000370     03  WS-Cat-Price         pic s9(7)v9999  comp-3  occurs 6.
000380     03  WS-Cat-Count         pic 9(5)        comp    occurs 6.
000390     03  WS-Cat-Has-Data      pic x                   occurs 6.
000400*
000410*    Scratch pool built fresh for whichever category is being
000420*     windowed/trimmed right now - cleared at the top of bb110.
000430     03  WS-Pool-Count        pic 9(5)     comp.
000440     03  WS-Pool-Ix           pic 9(5)     comp    occurs 3000
000450                                            indexed by WS-Pool-Ptr.
000460     03  WS-Pool-Price        pic s9(7)v99 comp-3  occurs 3000.
000470     03  WS-Pool-Weight       pic s9(5)v9999 comp-3 occurs 3000.
000480*
000490*    Accumulation markers, reset per project item before bb140 runs.
000500     03  WS-Used-Count        pic 9(5)     comp.
000510     03  WS-Bid-Taken         pic x                   occurs 6000.
000520     03  WS-Bid-Used-Cat      pic x(16)               occurs 6000.
000530*
000540*    General purpose mean/std-dev/CV work, shared by outlier trim
000550*     (U2) and the dispersion statistics helper (U4).
000560     03  WS-Stat-N            pic 9(5)     comp.
000570     03  WS-Stat-Sum          pic s9(9)v9999 comp-3.
000580     03  WS-Stat-Sum-Sq       pic s9(13)v9999 comp-3.
000590     03  WS-Stat-Mean         pic s9(7)v9999 comp-3.
000600     03  WS-Stat-Std-Dev      pic s9(7)v9999 comp-3.
000610     03  WS-Stat-Coef-Var     pic s9(5)v9999 comp-3.
000620     03  WS-Stat-Cv-Na        pic x.
000630*
000640*    Weighted average accumulators, reused throughout U2 and U6.
000650     03  WS-Wtd-Sum-Pw        pic s9(11)v9999 comp-3.
000660     03  WS-Wtd-Sum-W         pic s9(9)v9999  comp-3.
000670     03  WS-Wtd-Price         pic s9(7)v9999  comp-3.
000680     03  WS-Wtd-Has-Data      pic x.
000690*
