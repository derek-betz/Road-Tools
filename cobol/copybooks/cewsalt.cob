000100*******************************************
000110*                                          *
000120*  Working Storage For The Alternate      *
000130*      Seek Candidate Table (U6)          *
000140*     Rebuilt Fresh For Each Zero Data    *
000150*      Point Project Item                 *
000160*******************************************
000170*
000180* 13/01/26 gdl - Created.
000190* 29/01/26 gdl - Per-candidate category block added so the step 7
000200*                aggregation does not have to re-run U2 a second time.
000210* 04/02/26 rjh - Added a description holder so the spec-section
000220*                keyword penalty can be worked out without a second
000230*                pass over the catalog.
000240*
000250 01  WS-Alt-Candidate-Table.
000260     03  WS-Alt-Cand-Count        pic 9(3)     comp.
000270     03  WS-Alt-Cand-Row          occurs 200
000280                                   indexed by WS-Alt-Ix.
000290         05  Altc-Item-Code       pic x(9).
000300         05  Altc-Description    pic x(60).
000310         05  Altc-Section        pic x(7).
000320         05  Altc-Is-Pseudo       pic x.
000330*        Running area total while candidates are discovered -
000340*         Altc-Area is the mean, filled in once discovery ends.
000350         05  Altc-Area-Sum        pic s9(9)v9999 comp-3.
000360         05  Altc-Area-Count      pic 9(5)       comp.
000370         05  Altc-Area            pic s9(7)v9999 comp-3.
000380         05  Altc-Shape           pic x(10).
000390         05  Altc-Base-Price      pic s9(7)v9999 comp-3.
000400         05  Altc-Data-Points     pic 9(5)       comp.
000410         05  Altc-Category        occurs 6.
000420             07  Altc-Cat-Price   pic s9(7)v99   comp-3.
000430             07  Altc-Cat-Count   pic 9(5)       comp.
000440         05  Altc-Ratio           pic s9(3)v9999 comp-3.
000450         05  Altc-Adjusted-Price  pic s9(7)v9999 comp-3.
000460         05  Altc-Score-Geometry  pic s9v9999    comp-3.
000470         05  Altc-Score-Spec      pic s9v9999    comp-3.
000480         05  Altc-Score-Recency   pic s9v9999    comp-3.
000490         05  Altc-Score-Locality  pic s9v9999    comp-3.
000500         05  Altc-Score-Data-Vol  pic s9v9999    comp-3.
000510         05  Altc-Score-Overall   pic s9v9999    comp-3.
000520         05  Altc-Rank            pic 99         comp.
000530         05  Altc-Selected        pic x.
000540         05  Altc-Weight          pic s9v9999    comp-3.
000550*
