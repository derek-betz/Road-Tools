000100*******************************************
000110*                                          *
000120*  Record Definition For Project          *
000130*       Attributes File, Single Record    *
000140*******************************************
000150*  File size 22 bytes.
000160*
000170* 07/01/26 gdl - Created.
000180* 19/01/26 gdl - Renamed Patt-Expected-Amt to Patt-Expected-Cost to
000190*                match the IDM Ch 20 wording used on screen prints.
000200*
000210 01  CE-Project-Attr-Record.
000220*    Zero = expected contract cost not supplied, filter off.
000230     03  Patt-Expected-Cost   pic s9(11)v99    comp-3.
000240*    Zero = project region not supplied.
000250     03  Patt-Region          pic 99.
000260     03  filler               pic x(7).
000270*
