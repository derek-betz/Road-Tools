000100*******************************************
000110*                                          *
000120*  Record Definition For The Audit        *
000130*      Detail Work File (Audwork) And     *
000140*      The Audit Report Source            *
000150*     One Record Per Bid Used For Pricing *
000160*******************************************
000170*  File size 203 bytes padded to 206 by filler.
000180*
000190* 09/01/26 gdl - Created, carries the full bid row forward so the
000200*                audit print needs no re-read of Bidhist.
000210* 22/01/26 gdl - Used-For-Pricing flag added though always 'Y' once
000220*                written - kept for symmetry with the payroll history
000230*                "hidden" flag idiom and in case of future partial use.
000240*
000250 01  CE-Audit-Detail-Line.
000260     03  Audl-Bid-Row.
000270         05  Audl-Item-Code       pic x(9).
000280         05  Audl-Description     pic x(60).
000290         05  Audl-Unit            pic x(4).
000300         05  Audl-Quantity        pic s9(9)v999    comp-3.
000310         05  Audl-Unit-Price      pic s9(7)v99     comp-3.
000320         05  Audl-Letting-Date    pic 9(8)         comp.
000330         05  Audl-District        pic x(15).
000340         05  Audl-Region          pic 99.
000350         05  Audl-County          pic x(15).
000360         05  Audl-Bidder          pic x(25).
000370         05  Audl-Weight          pic s9(5)v9999   comp-3.
000380         05  Audl-Job-Size        pic s9(11)v99    comp-3.
000390     03  Audl-Est-Item-Code       pic x(9).
000400     03  Audl-Category            pic x(16).
000410     03  Audl-Used-For-Pricing    pic x.
000420     03  filler                   pic x(3).
000430*
