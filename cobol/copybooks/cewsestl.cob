000100*******************************************
000110*                                          *
000120*  Record Definition For The Estimate     *
000130*      Line Work File (Estwork) And       *
000140*      The Estimate Report Source         *
000150*     One Record Per Project Pay Item     *
000160*******************************************
000170*  File size 289 bytes.
000180*
000190* 09/01/26 gdl - Created.
000200* 21/01/26 gdl - Category block laid out as an occurs table with a
000210*                redefines for the six named windows, same idea as
000220*                the old Coh-Q-Taxes/Coh-All-Q-Taxes block in payroll.
000230* 03/02/26 rjh - Notes widened to x(120) per IDM Ch 20 review comment.
000240*
000250 01  CE-Estimate-Line.
000260     03  Estl-Item-Code          pic x(9).
000270     03  Estl-Description        pic x(60).
000280     03  Estl-Unit               pic x(4).
000290     03  Estl-Quantity           pic s9(9)v999    comp-3.
000300     03  Estl-Unit-Price-Est     pic s9(7)v99     comp-3.
000310     03  Estl-Extended           pic s9(11)v99    comp-3.
000320     03  Estl-Data-Points-Used   pic 9(5)         comp.
000330     03  Estl-Confidence         pic s9v9999      comp-3.
000340     03  Estl-Std-Dev            pic s9(7)v99     comp-3.
000350     03  Estl-Coef-Var           pic s9(5)v9999   comp-3.
000360*    Six categories, fixed precedence order, see Ce-Category-Order
000370*    in cewscat.cob - Dist12, Dist24, Dist36, State12, State24, State36.
000380     03  Estl-Category                            occurs 6.
000390         05  Estl-Cat-Price       pic s9(7)v99     comp-3.
000400         05  Estl-Cat-Count       pic 9(5)         comp.
000410         05  Estl-Cat-Flag        pic x.
000420     03  Estl-Category-Named redefines Estl-Category.
000430         05  Estl-Dist-12M.
000440             07  Estl-D12-Price   pic s9(7)v99     comp-3.
000450             07  Estl-D12-Count   pic 9(5)         comp.
000460             07  Estl-D12-Flag    pic x.
000470         05  Estl-Dist-24M.
000480             07  Estl-D24-Price   pic s9(7)v99     comp-3.
000490             07  Estl-D24-Count   pic 9(5)         comp.
000500             07  Estl-D24-Flag    pic x.
000510         05  Estl-Dist-36M.
000520             07  Estl-D36-Price   pic s9(7)v99     comp-3.
000530             07  Estl-D36-Count   pic 9(5)         comp.
000540             07  Estl-D36-Flag    pic x.
000550         05  Estl-State-12M.
000560             07  Estl-S12-Price   pic s9(7)v99     comp-3.
000570             07  Estl-S12-Count   pic 9(5)         comp.
000580             07  Estl-S12-Flag    pic x.
000590         05  Estl-State-24M.
000600             07  Estl-S24-Price   pic s9(7)v99     comp-3.
000610             07  Estl-S24-Count   pic 9(5)         comp.
000620             07  Estl-S24-Flag    pic x.
000630         05  Estl-State-36M.
000640             07  Estl-S36-Price   pic s9(7)v99     comp-3.
000650             07  Estl-S36-Count   pic 9(5)         comp.
000660             07  Estl-S36-Flag    pic x.
000670     03  Estl-Alternate-Used      pic x.
000680     03  Estl-Notes               pic x(120).
000690     03  filler                   pic x(4).
000700*
