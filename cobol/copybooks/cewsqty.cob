000100*******************************************
000110*                                          *
000120*  Record Definition For Quantity List    *
000130*           File                          *
000140*     Drives the batch, input order kept  *
000150*******************************************
000160*  File size 78 bytes.
000170*
000180* 06/01/26 gdl - Created.
000190*
000200 01  CE-Quantity-Record.
000210     03  Qty-Item-Code        pic x(9).
000220     03  Qty-Description      pic x(60).
000230     03  Qty-Unit             pic x(4).
000240     03  Qty-Quantity         pic s9(9)v999    comp-3.
000250     03  filler               pic x(5).
000260*
