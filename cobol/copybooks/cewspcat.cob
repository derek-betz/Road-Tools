000100*******************************************
000110*                                          *
000120*  Record Definition For Official Pay     *
000130*      Item Catalog Reference File        *
000140*     Uses Item-Code as key (memory)      *
000150*******************************************
000160*  File size 80 bytes.
000170*
000180* 08/01/26 gdl - Created from the Standard Specifications item list.
000190*
000200 01  CE-Pay-Cat-Record.
000210     03  Pcat-Item-Code       pic x(9).
000220     03  Pcat-Section         pic x(7).
000230     03  Pcat-Description     pic x(60).
000240     03  Pcat-Unit            pic x(4).
000250*
