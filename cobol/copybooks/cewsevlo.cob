000100*******************************************
000110*                                          *
000120*  Record Definition For The Estimate     *
000130*      Accuracy Evaluation Results File   *
000140*     One Record, Summary Figures Only    *
000150*******************************************
000160*  File size 42 bytes.
000170*
000180* 26/02/26 rjh - Created for the post-letting accuracy review run,
000190*                one summary record per evaluation run rather than
000200*                one per pair - the pairs themselves are not worth
000210*                keeping once RMSE/MAPE are struck.
000220*
000230 01  CE-Eval-Result-Record.
000240     03  Evlo-Pair-Count       pic 9(7)         comp.
000250     03  Evlo-Rmse             pic s9(7)v9999   comp-3.
000260     03  Evlo-Mape             pic s9(5)v9999   comp-3.
000270     03  Evlo-Alt-Count        pic 9(7)         comp.
000280     03  Evlo-Alt-Mape         pic s9(5)v9999   comp-3.
000290     03  filler                pic x(6).
000300*
