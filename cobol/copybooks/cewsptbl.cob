000100*******************************************
000110*                                          *
000120*  Working Storage For The Official Pay   *
000130*      Item Catalog Reference Table       *
000140*******************************************
000150*
000160* 11/01/26 gdl - Created.
000170*
000180 01  WS-Pcat-Table.
000190     03  WS-Pcat-Tbl-Count        pic 9(5)     comp.
000200     03  WS-Pcat-Tbl-Row          occurs 6000
000210                                   indexed by WS-Pcat-Ix.
000220         05  Ptbl-Item-Code       pic x(9).
000230         05  Ptbl-Section         pic x(7).
000240         05  Ptbl-Description     pic x(60).
000250         05  Ptbl-Unit            pic x(4).
000260*
