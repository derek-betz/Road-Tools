000100*******************************************
000110*                                          *
000120*  Working Storage For The Item Code      *
000130*      Alias Table (Optional File)        *
000140*******************************************
000150*
000160* 10/01/26 gdl - Created.
000170*
000180 01  WS-Alis-Table.
000190     03  WS-Alis-Tbl-Count        pic 9(3)     comp.
000200     03  WS-Alis-Tbl-Row          occurs 500
000210                                   indexed by WS-Alis-Ix.
000220         05  Atbl-Project-Code    pic x(9).
000230         05  Atbl-Hist-Code       pic x(9).
000240*
