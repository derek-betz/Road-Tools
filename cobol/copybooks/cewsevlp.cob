000100*******************************************
000110*                                          *
000120*  Record Definition For The Estimate     *
000130*      Accuracy Evaluation Pairs File     *
000140*     One Record Per Priced Pay Item      *
000150*******************************************
000160*  File size 24 bytes.
000170*
000180* 26/02/26 rjh - Created for the post-letting accuracy review run,
000190*                pairs an estimated unit price against the price
000200*                actually let, as supplied by the estimates office.
000210*
000220 01  CE-Eval-Pair-Record.
000230     03  Evlp-Item-Code       pic x(9).
000240     03  Evlp-Est-Price       pic s9(7)v99     comp-3.
000250     03  Evlp-Act-Price       pic s9(7)v99     comp-3.
000260     03  Evlp-Alternate-Used  pic x.
000270     03  filler               pic x(2).
000280*
