000100*******************************************
000110*                                          *
000120*  Record Definition For Item Code Alias  *
000130*       File (optional)                   *
000140*     Uses Project-Code as key (memory)   *
000150*******************************************
000160*  File size 18 bytes.
000170*
000180* 08/01/26 gdl - Created.
000190*
000200 01  CE-Code-Alias-Record.
000210     03  Alis-Project-Code    pic x(9).
000220     03  Alis-Hist-Code       pic x(9).
000230*
