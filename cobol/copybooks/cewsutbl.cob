000100*******************************************
000110*                                          *
000120*  Working Storage For The Statewide      *
000130*      Unit Price Summary Reference Table *
000140*******************************************
000150*
000160* 11/01/26 gdl - Created.
000170*
000180 01  WS-Upsm-Table.
000190     03  WS-Upsm-Tbl-Count        pic 9(5)     comp.
000200     03  WS-Upsm-Tbl-Row          occurs 6000
000210                                   indexed by WS-Upsm-Ix.
000220         05  Utbl-Item-Code       pic x(9).
000230         05  Utbl-Section         pic x(7).
000240         05  Utbl-Description     pic x(60).
000250         05  Utbl-Unit            pic x(4).
000260         05  Utbl-Weighted-Avg    pic s9(7)v99     comp-3.
000270         05  Utbl-Contracts       pic 9(5)         comp.
000280*
