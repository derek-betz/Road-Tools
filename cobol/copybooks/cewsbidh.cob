000100*******************************************
000110*                                          *
000120*  Record Definition For Bid History      *
000130*           File                          *
000140*     Unkeyed, scanned whole per item     *
000150*******************************************
000160*  File size 182 bytes padded to 184 by filler.
000170*
000180* 06/01/26 gdl - Created from BidTabsPro extract layout, IDM Ch 20.
000190* 14/01/26 gdl - Job-Size added for the contract-size filter.
000200* 22/01/26 rjh - Weight field added, missing/zero defaults to 1.0 at use.
000210* 02/02/26 gdl - County added alongside District for audit print.
000220*
000230 01  CE-Bid-History-Record.
000240*    Normalized NNN-NNNNN pay item code.
000250     03  Bid-Item-Code        pic x(9).
000260*    May carry rectangle/circle/min-area geometry text.
000270     03  Bid-Description      pic x(60).
000280     03  Bid-Unit             pic x(4).
000290     03  Bid-Quantity         pic s9(9)v999    comp-3.
000300     03  Bid-Unit-Price       pic s9(7)v99     comp-3.
000310*    Ccyymmdd, zero = unknown letting date.
000320     03  Bid-Letting-Date     pic 9(8)         comp.
000330*    Upper cased and trimmed at load time.
000340     03  Bid-District         pic x(15).
000350*    Zero = unknown region.
000360     03  Bid-Region           pic 99.
000370     03  Bid-County           pic x(15).
000380     03  Bid-Bidder           pic x(25).
000390*    Zero or blank treated as 1.0 at point of use.
000400     03  Bid-Weight           pic s9(5)v9999   comp-3.
000410     03  Bid-Job-Size         pic s9(11)v99    comp-3.
000420     03  filler               pic x(6).
000430*
