000100*******************************************
000110*                                          *
000120*  Working Storage For The District/      *
000130*      Region Cross Reference Table       *
000140*******************************************
000150*
000160* 10/01/26 gdl - Created.
000170*
000180 01  WS-Rmap-Table.
000190     03  WS-Rmap-Tbl-Count        pic 9(3)     comp.
000200     03  WS-Rmap-Tbl-Row          occurs 150
000210                                   indexed by WS-Rmap-Ix.
000220         05  Rtbl-District        pic x(15).
000230         05  Rtbl-Region          pic 99.
000240*
