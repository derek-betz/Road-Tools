000100*******************************************
000110*                                          *
000120*  Record Definition For District/Region  *
000130*       Cross Reference File              *
000140*     Uses District as key (in memory)    *
000150*******************************************
000160*  File size 17 bytes.
000170*
000180* 07/01/26 gdl - Created.
000190*
000200 01  CE-Region-Map-Record.
000210     03  Rmap-District        pic x(15).
000220     03  Rmap-Region          pic 99.
000230*
